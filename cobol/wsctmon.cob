000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For CT Monthly Report  *
000400*>     Two Blocks Per Asset - Net Profit &    *
000500*>       Net Basis                           *
000600*>*******************************************
000700*>  Line size variable, 15 comma-delimited columns + 1 header,
000800*>  two row-blocks separated by one blank line.
000900*>
001000*> Same twin-block idiom we use for other paired running totals -
001100*> one block over the Year+12-month list for Net Profit, one
001200*> for Net Basis, so both ride the same table shape.
001300*>
001400*> 20/11/25 vbc - Created.
001500*>
001600 01  CT-Monthly-Record.
001700     03  Mon-Asset                pic x(10).
001800     03  Mon-Category             pic x(10).
001900*> Net Profit / Net Basis
002000     03  Mon-Year-Total           pic s9(13)v99.
002100     03  Mon-Month                comp-3  occurs 12 times.
002200         05  Mon-Month-Amt        pic s9(13)v99.
002300     03  filler                   pic x(20).
002400*>
002500*> Working accumulators, kept per asset for both categories at
002600*> once so the two report blocks can be built off the one pass.
002700*>
002800 01  CT-Monthly-Table.
002900     03  Mon-Tab-Cnt              pic 999       comp value zero.
003000     03  Mon-Tab-Entry            occurs 60 times
003100                                  indexed by Mon-Ix.
003200         05  Mon-Tab-Asset            pic x(10).
003300         05  Mon-Tab-Profit-Year      pic s9(13)v99.
003400         05  Mon-Tab-Profit-Month     comp-3  occurs 12 times.
003500             07  Mon-Tab-Profit-Amt   pic s9(13)v99.
003600         05  Mon-Tab-Basis-Year       pic s9(13)v99.
003700         05  Mon-Tab-Basis-Month      comp-3  occurs 12 times.
003800             07  Mon-Tab-Basis-Amt    pic s9(13)v99.
003900*>
004000 01  CT-Month-Names.
004100     03  filler  pic x(9) value "Jan     ".
004200     03  filler  pic x(9) value "Feb     ".
004300     03  filler  pic x(9) value "Mar     ".
004400     03  filler  pic x(9) value "Apr     ".
004500     03  filler  pic x(9) value "May     ".
004600     03  filler  pic x(9) value "Jun     ".
004700     03  filler  pic x(9) value "Jul     ".
004800     03  filler  pic x(9) value "Aug     ".
004900     03  filler  pic x(9) value "Sep     ".
005000     03  filler  pic x(9) value "Oct     ".
005100     03  filler  pic x(9) value "Nov     ".
005200     03  filler  pic x(9) value "Dec     ".
005300 01  CT-Month-Name-Tab redefines CT-Month-Names.
005400     03  Ctm-Name    pic x(9)   occurs 12 times.
