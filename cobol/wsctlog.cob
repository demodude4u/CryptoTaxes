000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For CT Disposal /      *
000400*>    Accrual Log File - Detail Row          *
000500*>*******************************************
000600*>  Line size variable, 10 comma-delimited columns + 1 header.
000700*>
000800*> One flat detail line per transaction, same as any of our
000900*> other one-row-per-item logs, keyed here by its Buy Id
001000*> rather than an employee or account number.
001100*>
001200*> 18/11/25 vbc - Created.
001300*> 26/11/25 vbc - Log-Sell-Id left as spaces on accrual rows,
001400*>                Log-Proceeds left as spaces (not zero) so the
001500*>                verifier can tell the two row kinds apart even
001600*>                if the amount column back-fills wrong later.
001700*>
001800*> 27/11/25 vbc - Log-Type widened 9 -> 10 - SHORT_TERM is a full
001900*>                10 characters and was being clipped to
002000*>                SHORT_TER on the way out (req 3320).
002100*>
002200 01  CT-Log-Record.
002300     03  Log-Date                 pic x(19).
002400*> M/d/yyyy H:mm:ss
002500     03  Log-Type                 pic x(10).
002600*> Accrual or Dispose type
002700     03  Log-Asset                pic x(10).
002800     03  Log-Amount               pic s9(13)v9(18).
002900     03  Log-Cost-Basis           pic s9(13)v99.
003000     03  Log-Proceeds             pic s9(13)v99.
003100     03  Log-Buy-Id               pic x(80).
003200     03  Log-Sell-Id              pic x(80).
003300     03  Log-Account              pic x(30).
003400     03  Log-Txid                 pic x(66).
003500     03  filler                   pic x(19).
003600*>
003700*> Line-image the row is finally STRING'ed into before the WRITE.
003800*>
003900 01  CT-Log-Csv-Line              pic x(320).
004000*>
