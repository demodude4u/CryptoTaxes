000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For CT Run Param File  *
000400*>     Uses RRN = 1                          *
000500*>*******************************************
000600*>  File size 96 bytes padded to 128 by filler.
000700*>
000800*> Same idea as the shop's other one-line parameter records -
000900*> one record of run-wide constants read once at Start-Of-Year.
001000*>
001100*> 13/11/25 vbc - Created.
001200*> 20/11/25 vbc - Added Prm-Holding-Days & Prm-Swap-Pct so the
001300*>                363-day rule & 75% swap test are data, not
001400*>                buried literals, in case either threshold is
001500*>                ever revised - note the 363 is deliberate, not
001600*>                a typo for 365, leave it be.
001700*>
001800 01  CT-Run-Parameter-Record.
001900     03  Prm-Block.
002000         05  Prm-Tax-Year         pic 9(4)      comp.
002100         05  Prm-Strategy         pic x(4).
002200*> FIFO/LIFO/HIFO/LOFO/LGUT
002300         05  Prm-Reward-As-Income pic x.
002400*> Y or N
002500         05  Prm-Holding-Days     pic 9(3)      comp value 363.
002600         05  Prm-Swap-Pct-Num     pic 9(3)      comp value 75.
002700*> /100
002800         05  Prm-Data-Folder      pic x(40).
002900         05  Prm-Run-Date         pic 9(8)      comp.
003000*> ccyymmdd
003100     03  filler                   pic x(32).
003200*>
