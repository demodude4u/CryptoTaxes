000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For CT Carryover File  *
000400*>       + Batch Control Header              *
000500*>*******************************************
000600*>  File size 7 (engine) or 8 (verifier) comma columns + hdr.
000700*>
000800*> One small per-item carryover record plus a run header
000900*> record carrying the batch counts - same two-record shape
001000*> we already use for a detail row with its own control header.
001100*>
001200*> 21/11/25 vbc - Created.
001300*> 29/11/25 vbc - Cyo-Orig-Buy-Id added - only the verifier
001400*>                writes it, engine's own carryover-out stays
001500*>                7 columns per the legacy shape.
001600*>
001700 01  CT-Carryover-Record.
001800     03  Cyo-Date                 pic x(19).
001900*> M/d/yyyy H:mm:ss
002000     03  Cyo-Account              pic x(30).
002100     03  Cyo-Event                pic x(9)     value "CARRYOVER".
002200     03  Cyo-Asset                pic x(10).
002300     03  Cyo-Amount               pic s9(13)v9(18).
002400     03  Cyo-Value                pic s9(13)v99.
002500     03  Cyo-Txid                 pic x(66).
002600     03  Cyo-Orig-Buy-Id          pic x(80).
002700*> verifier only
002800     03  filler                   pic x(20).
002900*>
003000 01  CT-Carryover-Header-Record.
003100     03  Cyh-Head-Key             pic 9(7)      comp value zero.
003200     03  Cyh-Run-Year             pic 9(4)      comp.
003300     03  Cyh-No-Recs              binary-short unsigned.
003400     03  Cyh-Batch-No             binary-short unsigned.
003500     03  filler                   pic x(10).
