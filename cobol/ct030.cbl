000100*>****************************************************************
000200*>                                                               *
000300*> CryptoTaxes - Event Classifier *
000400*> Turns a wallet's decoded token-transfer legs into tax *
000500*> events (BUY/SELL/SWAP/DEPOSIT/WITHDRAW/FEE) per txn. *
000600*>                                                               *
000700*>****************************************************************
000800*>
000900 identification          division.
001000*>===============================
001100*>
001200*>**
001300 program-id. ct030.
001400*>**
001500 author. Vincent B Coen FBCS, FIDM, FIDPM.
001600*>**
001700 installation. Applewood Computers - Digital Asset Systems Group.
001800*>**
001900 date-written. 22/06/1988.
002000*>**
002100 date-compiled.
002200*>**
002300 security. Copyright (C) 1988-2026 & later, Vincent Bryan Coen.
002400*> Distributed under the GNU General Public License.
002500*>                        See the file COPYING for details.
002600*>**
002700 remarks. Event Classifier For The CryptoTaxes Suite.
002800*> Reads one wallet's decoded transfer legs, already
002900*> grouped file-order by TransactionID, and works out
003000*> for each transaction whether it was a straight
003100*> BUY, a SELL, a token/token SWAP (posted as a SELL
003200*> + a BUY leg), a plain DEPOSIT/WITHDRAW, or should
003300*> also carry a gas FEE row. Output is the Tax
003400*> Event CSV that CT040 picks up for lot accounting.
003500*>**
003600*>    Version.            See Prog-Name In Ws.
003700*>**
003800*> Called Modules. ct070 (day-number/ccyymmdd for the price
003900*    lookup).
004000*>**
004100*> Files used. CT-Transfer-File (in), CT-Config-File (in),
004200*>                        CT-Price-File (in), CT-Event-File (out).
004300*>**
004400*>    Error messages used.
004500*>                        SY001, CT001-CT004.
004600*>**
004700*> changes:
004800*> 22/06/88 vbc - Created as CT030 - straight BUY/SELL only, no
004900*    swap
005000*>                or fee handling, single wallet, UK date form.
005100*> 11/02/93 vbc -    .01 Added DEPOSIT/WITHDRAW fall-through for
005200*>                       transactions that are not a recognised
005300*>                       BUY/SELL pair.
005400*> 27/10/99 vbc - 2.0.00 Year 2000 remediation of the day-number
005500*    work
005600*>                       used in the fee valuation lookup.
005700*> 14/07/06 vbc - .01 Added SWAP detection (75% value-match rule)
005800*> and the value reconciliation between legs.
005900*> 05/03/12 vbc - .02 Rename map applied ahead of stablecoin and
006000*>                       exclude checks per updated wallet config.
006100*> 16/04/24 vbc Copyright notice update superseding all previous.
006200*> 19/09/25 vbc - 3.3.00 Version update and builds reset with rest
006300*    of suite.
006400*> 24/11/25 vbc -    .03 Added FEE row emission for tracked-wallet
006500*>                       originated transactions (req 3311).
006600*> 27/11/25 vbc -    .04 Dropped the stray Working-Storage copy of
006700*> wsctcd.cob - it duplicated the Linkage one
006800*>                       field for field (req 3322).
006900*> 09/12/25 vbc -    .05 A mixed priced/unpriced leg pair was
007000*>                       falling through to DEPOSIT+WITHDRAW
007100*>                       instead of SWAP, and a both-priced pair
007200*>                       that disagreed on value was posted
007300*>                       unreconciled - aa036-Reconcile-Swap-Value
007400*>                       written to actually do what the 2006
007500*>                       entry above only half delivered (req
007600*>                       3330).
007700*>**
007800*>****************************************************************
007900*>
008000*> Copyright Notice.
008100*> ****************
008200*>
008300*> These files and programs are part of the Applewood Computers
008400*    Accounting
008500*> System and is Copyright (c) Vincent B Coen. 1976-2026 and
008600*    later.
008700*>
008800*> This program is now free software; you can redistribute it
008900*    and/or modify it
009000*> under the terms listed here and of the GNU General Public
009100*    License as
009200*> published by the Free Software Foundation; version 3 and later
009300*    as revised
009400*> for PERSONAL USAGE ONLY and that includes for use within a
009500*    business but
009600*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
009700*>
009800*> ACAS is distributed in the hope that it will be useful, but
009900*    WITHOUT
010000*> ANY WARRANTY; without even the implied warranty of
010100*    MERCHANTABILITY or
010200*> FITNESS FOR A PARTICULAR PURPOSE. See the GNU General Public
010300*    License
010400*> for more details.
010500*>
010600*> You should have received a copy of the GNU General Public
010700*    License along
010800*> with ACAS; see the file COPYING. If not, write to the Free
010900*    Software
011000*> Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307
011100*    USA.
011200*>
011300*>****************************************************************
011400*>
011500 environment              division.
011600*>================================
011700*>
011800 copy  "envdiv.cob".
011900 input-output             section.
012000*>------------------------------
012100 file-control.
012200*>
012300     select   CT-Transfer-File  assign  Fd-Transfer-Name
012400              organization line sequential
012500              file status  Xfr-Status.
012600     select   CT-Config-File    assign  Fd-Config-Name
012700              organization line sequential
012800              file status  Cfg-Status.
012900     select   CT-Price-File     assign  Fd-Price-Name
013000              organization line sequential
013100              file status  Prc-Status.
013200     select   CT-Event-File     assign  Fd-Event-Name
013300              organization line sequential
013400              file status  Evt-Status.
013500*>
013600 data                     division.
013700*>========================
013800 file section.
013900*>
014000 copy "fdctxfr.cob".
014100 copy "fdctcfg.cob".
014200 copy "fdctprc.cob".
014300 copy "fdctevt.cob".
014400*>
014500 working-storage section.
014600*>-----------------------
014700*>
014800 77  Prog-Name            pic x(15) value "CT030 (3.3.03)".
014900*>
015000 01  Ct030-File-Status.
015100     03  Xfr-Status       pic xx      value "00".
015200     03  Cfg-Status       pic xx      value "00".
015300     03  Prc-Status       pic xx      value "00".
015400     03  Evt-Status       pic xx      value "00".
015500     88  Xfr-Eof          value "10".
015600*>
015700 copy "wsctwrk.cob".
015800 copy "wsctdu.cob".
015900 copy "wsctxfr.cob".
016000 copy "wsctcfg.cob".
016100 copy "wsctprc.cob".
016200 copy "wsctevt.cob".
016300*>
016400 01  WS-Group-Data.
016500     03  Ws-Group-Txn-Id      pic x(66).
016600     03  Ws-Group-Date        pic x(19).
016700     03  Ws-Group-Success     pic x.
016800     03  Ws-Group-From-Tracked pic x.
016900     03  Ws-Group-Native-Symbol pic x(10).
017000     03  Ws-Group-Fee-Amount  pic s9(13)v9(18).
017100     03  Ws-Group-Excluded    pic x    value "N".
017200     03  Ws-Line-No           pic 9(7) comp value zero.
017300*>
017400 01  WS-Cfg-Found.
017500     03  Wcf-Lookup-Symbol    pic x(10).
017600     03  Wcf-Work-Symbol      pic x(10).
017700     03  Wcf-Stablecoin       pic x.
017800     03  Wcf-Exclude          pic x.
017900     03  Wcf-Rename-To        pic x(10).
018000*>
018100 01  WS-Swap-Work.
018200     03  Sw-In-Ix             pic 9         comp.
018300     03  Sw-Out-Ix            pic 9         comp.
018400     03  Sw-Min-Val           pic s9(13)v99.
018500     03  Sw-Max-Val           pic s9(13)v99.
018600     03  Sw-Ratio             pic s9(4)v9(18) comp-3.
018700     03  Sw-Implied-Price     pic s9(9)v9(18) comp-3.
018800     03  Sw-Emitted           pic x.
018900     03  Sw-Src-Ix            pic 9         comp.
019000     03  Sw-Fix-Ix            pic 9         comp.
019100     03  Sw-Abs-Val-1         pic s9(13)v99.
019200     03  Sw-Abs-Val-2         pic s9(13)v99.
019300*>
019400 01  WS-Price-Work.
019500     03  Wp-Ccyymmdd-Text     pic x(8).
019600     03  Wp-Ccyymmdd          pic 9(8)      comp.
019700     03  Wp-Asset             pic x(10).
019800     03  Wp-Value-Text        pic x(15).
019900     03  Wp-Value             pic s9(9)v9(9) comp-3.
020000     03  Wp-Found             pic x.
020100*>
020200 01  WS-Out-Rec.
020300     03  Wo-Date              pic x(19).
020400     03  Wo-Account           pic x(30).
020500     03  Wo-Event             pic x(9).
020600     03  Wo-Asset             pic x(10).
020700     03  Wo-Amount            pic s9(13)v9(18).
020800     03  Wo-Value             pic s9(13)v99.
020900     03  Wo-Txid              pic x(66).
021000*>
021100 01  WS-Csv-Amount            pic -(13)9.9(18).
021200 01  WS-Csv-Value             pic -(13)9.99.
021300*>
021400 linkage                  section.
021500*>=======================
021600*>
021700*>*********
021800*> ct030  *
021900*>*********
022000*>
022100     copy "wsctcd.cob".
022200*>
022300 procedure  division using CT-Calling-Data.
022400*>=============================================
022500*>
022600 aa000-Main               section.
022700*>**********************************
022800     perform  aa010-Open-Files  thru aa010-Exit.
022900     perform  aa020-Group-Transfers  thru aa020-Exit
023000              until Xfr-Eof.
023100     perform  zz900-Close-Files thru zz900-Exit.
023200     goback.
023300*>
023400 aa000-Exit.  exit section.
023500*>
023600 aa010-Open-Files         section.
023700*>*****************************
023800*>
023900     open     input  CT-Transfer-File
024000                     CT-Config-File
024100                     CT-Price-File.
024200     open     output CT-Event-File.
024300     if       Xfr-Status not = "00"
024400              display SY001
024500              move  1 to Cd-Term-Code
024600              goback.
024700*>
024800     perform  zz030-Load-Config  thru zz030-Exit.
024900     perform  zz035-Load-Prices  thru zz035-Exit.
025000     perform  zz040-Read-Transfer thru zz040-Exit.
025100*>
025200 aa010-Exit.
025300     exit     section.
025400*>
025500 aa020-Group-Transfers    section.
025600*>*****************************
025700*>
025800*> Called once per iteration of the aa000-Main until-loop, i.e.
025900*    once
026000*> per transaction - assumes the input file is already grouped so
026100*> that all legs of one TransactionID are contiguous (steps
026200*    1-2,3).
026300*>
026400     move     zero  to  Grp-Cnt.
026500     move     "N"   to  Ws-Group-Excluded.
026600     move     Xfr-Txn-Id         to Ws-Group-Txn-Id.
026700     move     Xfr-Date           to Ws-Group-Date.
026800     move     Xfr-Success        to Ws-Group-Success.
026900     move     Xfr-From-Tracked   to Ws-Group-From-Tracked.
027000     move     Xfr-Native-Symbol  to Ws-Group-Native-Symbol.
027100     move     Xfr-Fee-Amount     to Ws-Group-Fee-Amount.
027200*>
027300     perform  aa021-Accumulate-Leg  thru aa021-Exit
027400              until Xfr-Txn-Id not = Ws-Group-Txn-Id
027500                 or Xfr-Eof.
027600*>
027700     if       Ws-Group-Success not = "Y"
027800        or    Ws-Group-Excluded    = "Y"
027900              go to aa020-Exit.
028000*>
028100     perform  aa026-Drop-Zero-Groups thru aa026-Exit.
028200     perform  aa030-Classify-Transaction thru aa030-Exit.
028300     if       Ws-Group-From-Tracked = "Y"
028400              perform aa040-Emit-Fee thru aa040-Exit.
028500*>
028600 aa020-Exit.
028700     exit     section.
028800*>
028900 aa021-Accumulate-Leg     section.
029000*>*****************************
029100*>
029200*> One transfer leg - apply rename (step 2) then fold it into
029300*> this transaction's running per-symbol group (step 3).
029400*>
029500     move     Xfr-Leg-Symbol to Wcf-Lookup-Symbol.
029600     perform  zz050-Lookup-Config thru zz050-Exit.
029700     if       Wcf-Exclude = "Y"
029800              move "Y" to Ws-Group-Excluded.
029900     move     Xfr-Leg-Symbol to Wcf-Work-Symbol.
030000     if       Wcf-Rename-To not = spaces
030100              move Wcf-Rename-To to Wcf-Work-Symbol.
030200*>
030300     perform  aa022-Find-Or-Add-Group thru aa022-Exit.
030400     perform  zz040-Read-Transfer thru zz040-Exit.
030500*>
030600 aa021-Exit.
030700     exit     section.
030800*>
030900 aa022-Find-Or-Add-Group  section.
031000*>*****************************
031100*>
031200*> Straight linear search - Grp-Cnt never exceeds the 20 slots
031300*> declared in wsctxfr.cob, so a keyed SEARCH would be overkill.
031400*>
031500     move     zero to WS-Best-Sub.
031600     perform  aa023-Compare-One-Slot thru aa023-Exit
031700              varying WS-Sub from 1 by 1 until WS-Sub > Grp-Cnt.
031800     if       WS-Best-Sub = zero
031900              perform aa024-Add-New-Group thru aa024-Exit
032000     else
032100              perform aa025-Fold-Into-Group thru aa025-Exit.
032200*>
032300 aa022-Exit.
032400     exit     section.
032500*>
032600 aa023-Compare-One-Slot   section.
032700*>*****************************
032800*>
032900     if       Grp-Symbol (WS-Sub) = Wcf-Work-Symbol
033000              move WS-Sub to WS-Best-Sub.
033100*>
033200 aa023-Exit.
033300     exit     section.
033400*>
033500 aa024-Add-New-Group      section.
033600*>*****************************
033700*>
033800     add      1 to Grp-Cnt.
033900     move     Grp-Cnt to WS-Best-Sub.
034000     move     Wcf-Work-Symbol      to Grp-Symbol (WS-Best-Sub).
034100     move Xfr-Leg-Amount to Grp-Net-Amount (WS-Best-Sub).
034200     move Wcf-Stablecoin to Grp-Stablecoin (WS-Best-Sub).
034300     if       Xfr-Leg-Value-Known = "Y"
034400              move Xfr-Leg-Value to Grp-Value (WS-Best-Sub)
034500              move "Y"           to Grp-Priced (WS-Best-Sub)
034600     else
034700              move zero to Grp-Value (WS-Best-Sub)
034800              move "N" to Grp-Priced (WS-Best-Sub).
034900*>
035000 aa024-Exit.
035100     exit     section.
035200*>
035300 aa025-Fold-Into-Group    section.
035400*>*****************************
035500*>
035600     add      Xfr-Leg-Amount to Grp-Net-Amount (WS-Best-Sub).
035700     if       Xfr-Leg-Value-Known = "Y"
035800              add Xfr-Leg-Value to Grp-Value (WS-Best-Sub)
035900              move "Y" to Grp-Priced (WS-Best-Sub).
036000*>
036100 aa025-Exit.
036200     exit     section.
036300*>
036400 aa026-Drop-Zero-Groups   section.
036500*>*****************************
036600*>
036700*> Step 4 - compact the group table, dropping any symbol whose
036800*> net amount summed to exactly zero.
036900*>
037000     move     zero to WS-Sub2.
037100     perform  aa027-Compact-One-Group thru aa027-Exit
037200              varying WS-Sub from 1 by 1 until WS-Sub > Grp-Cnt.
037300     move     WS-Sub2 to Grp-Cnt.
037400*>
037500 aa026-Exit.
037600     exit     section.
037700*>
037800 aa027-Compact-One-Group  section.
037900*>*****************************
038000*>
038100     if       Grp-Net-Amount (WS-Sub) = zero
038200              go to aa027-Exit.
038300     add      1 to WS-Sub2.
038400     if       WS-Sub2 not = WS-Sub
038500              move Grp-Entry (WS-Sub) to Grp-Entry (WS-Sub2).
038600*>
038700 aa027-Exit.
038800     exit     section.
038900*>
039000 aa030-Classify-Transaction section.
039100*>*****************************
039200*>
039300*> Step 5 - work out what this transaction's surviving symbol
039400*> groups amount to.  Exactly-2-group cases are BUY/SELL/SWAP;
039500*> everything else falls through to plain DEPOSIT/WITHDRAW.
039600*>
039700     if       Grp-Cnt = 0
039800              go to aa030-Exit.
039900*>
040000     if       Grp-Cnt not = 2
040100              go to aa034-Deposit-Withdraw-Loop.
040200*>
040300     if (Grp-Stablecoin (1) = "Y" and Grp-Stablecoin (2) = "N" )
040400        or (Grp-Stablecoin (1) = "N" and Grp-Stablecoin (2) = "Y"
040500        )
040600              if (Grp-Net-Amount (1) > zero and Grp-Net-Amount (2)
040700              < zero)
040800               or (Grp-Net-Amount (1) < zero and Grp-Net-Amount
040900               (2) > zero)
041000                  perform aa032-Emit-Buy-Sell thru aa032-Exit
041100                  go to aa030-Exit.
041200*>
041300     if Grp-Stablecoin (1) = "N" and Grp-Stablecoin (2) = "N"
041400        and   (Grp-Priced (1) = "Y" or Grp-Priced (2) = "Y")
041500              if (Grp-Net-Amount (1) > zero and Grp-Net-Amount (2)
041600              < zero)
041700               or (Grp-Net-Amount (1) < zero and Grp-Net-Amount
041800               (2) > zero)
041900                  perform aa035-Classify-Swap thru aa035-Exit
042000                  if  Sw-Emitted = "Y"
042100                      go to aa030-Exit.
042200*>
042300 aa034-Deposit-Withdraw-Loop.
042400     perform  aa034-Emit-Deposit-Withdraw thru aa034-Exit
042500              varying WS-Sub from 1 by 1 until WS-Sub > Grp-Cnt.
042600*>
042700 aa030-Exit.
042800     exit     section.
042900*>
043000 aa032-Emit-Buy-Sell      section.
043100*>*****************************
043200*>
043300*> Non-stablecoin leg carries the amount, stablecoin leg carries
043400*> the value.  Incoming non-stablecoin leg = BUY, outgoing = SELL.
043500*>
043600     if       Grp-Stablecoin (1) = "Y"
043700              move 2 to Sw-In-Ix
043800              move 1 to Sw-Out-Ix
043900     else
044000              move 1 to Sw-In-Ix
044100              move 2 to Sw-Out-Ix.
044200*>
044300     move     Ws-Group-Date       to Wo-Date.
044400     move     spaces              to Wo-Account.
044500     move     Grp-Symbol (Sw-In-Ix)  to Wo-Asset.
044600     if       Grp-Net-Amount (Sw-In-Ix) > zero
044700              move "BUY"  to Wo-Event
044800     else
044900              move "SELL" to Wo-Event.
045000     move     Grp-Net-Amount (Sw-In-Ix) to Wo-Amount.
045100     if       Wo-Amount < zero
045200              multiply Wo-Amount by -1 giving Wo-Amount.
045300     move     Grp-Value (Sw-Out-Ix) to Wo-Value.
045400     if       Wo-Value < zero
045500              multiply Wo-Value by -1 giving Wo-Value.
045600     move     Ws-Group-Txn-Id to Wo-Txid.
045700     perform  aa050-Write-Events thru aa050-Exit.
045800*>
045900 aa032-Exit.
046000     exit     section.
046100*>
046200 aa034-Emit-Deposit-Withdraw section.
046300*>*****************************
046400*>
046500     if       Grp-Net-Amount (WS-Sub) = zero
046600              go to aa034-Exit.
046700     move     Ws-Group-Date to Wo-Date.
046800     move     spaces to Wo-Account.
046900     move     Grp-Symbol (WS-Sub) to Wo-Asset.
047000     move     Grp-Value (WS-Sub) to Wo-Value.
047100     if       Wo-Value < zero
047200              multiply Wo-Value by -1 giving Wo-Value.
047300     move     Grp-Net-Amount (WS-Sub) to Wo-Amount.
047400     if       Wo-Amount > zero
047500              move "DEPOSIT" to Wo-Event
047600     else
047700              move "WITHDRAW" to Wo-Event
047800              multiply Wo-Amount by -1 giving Wo-Amount.
047900     move     Ws-Group-Txn-Id to Wo-Txid.
048000     perform  aa050-Write-Events thru aa050-Exit.
048100*>
048200 aa034-Exit.
048300     exit     section.
048400*>
048500 aa035-Classify-Swap      section.
048600*>*****************************
048700*>
048800*> Step 5 SWAP case.  One priced leg & one unpriced leg is always
048900*> a swap - aa036-Reconcile-Swap-Value backs the unpriced leg's
049000*> value out of the priced leg's, so the two legs agree exactly
049100*> and the 75% test below is academic for that pair.  Two priced
049200*> legs still have to pass the 75% value-match test first; if they
049300*> pass but disagree, the lower-valued leg is taken as correct and
049400*> aa036-Reconcile-Swap-Value recomputes the higher leg to match
049500*    it.
049600*>
049700     move     "N" to Sw-Emitted.
049800*>
049900     if       Grp-Priced (1) = "Y" and Grp-Priced (2) = "Y"
050000              go to aa035-Both-Priced.
050100*>
050200*>   Exactly one leg priced - back the other one out and treat as
050300*>   a swap unconditionally, no ratio test needed.
050400     if       Grp-Priced (1) = "Y"
050500              move 1 to Sw-Src-Ix
050600              move 2 to Sw-Fix-Ix
050700     else
050800              move 2 to Sw-Src-Ix
050900              move 1 to Sw-Fix-Ix.
051000     perform  aa036-Reconcile-Swap-Value thru aa036-Exit.
051100     go       to aa035-Emit.
051200*>
051300 aa035-Both-Priced.
051400     move     Grp-Value (1) to Sw-Abs-Val-1.
051500     if       Sw-Abs-Val-1 < zero
051600              multiply Sw-Abs-Val-1 by -1 giving Sw-Abs-Val-1.
051700     move     Grp-Value (2) to Sw-Abs-Val-2.
051800     if       Sw-Abs-Val-2 < zero
051900              multiply Sw-Abs-Val-2 by -1 giving Sw-Abs-Val-2.
052000     if       Sw-Abs-Val-1 < Sw-Abs-Val-2
052100              move Sw-Abs-Val-1 to Sw-Min-Val
052200              move Sw-Abs-Val-2 to Sw-Max-Val
052300     else
052400              move Sw-Abs-Val-2 to Sw-Min-Val
052500              move Sw-Abs-Val-1 to Sw-Max-Val.
052600*>
052700     if       Sw-Max-Val = zero
052800              go to aa035-Exit.
052900*>   Plain (unrounded) division truncates - the swap ratio test
053000*>   wants the value rounded down, not to the nearest hundredth.
053100     compute  Sw-Ratio = Sw-Min-Val / Sw-Max-Val.
053200     if       Sw-Ratio < .75
053300              go to aa035-Exit.
053400*>
053500     if       Sw-Abs-Val-1 = Sw-Abs-Val-2
053600              go to aa035-Emit.
053700*>   Both priced & disagreeing - the lower-valued leg wins, the
053800*>   higher leg's implied price is recomputed to match it.
053900     if       Sw-Abs-Val-1 < Sw-Abs-Val-2
054000              move 1 to Sw-Src-Ix
054100              move 2 to Sw-Fix-Ix
054200     else
054300              move 2 to Sw-Src-Ix
054400              move 1 to Sw-Fix-Ix.
054500     perform  aa036-Reconcile-Swap-Value thru aa036-Exit.
054600*>
054700 aa035-Emit.
054800     if       Grp-Net-Amount (1) > zero
054900              move 1 to Sw-In-Ix
055000              move 2 to Sw-Out-Ix
055100     else
055200              move 2 to Sw-In-Ix
055300              move 1 to Sw-Out-Ix.
055400*>
055500     move     Ws-Group-Date to Wo-Date.
055600     move     spaces        to Wo-Account.
055700     move     Ws-Group-Txn-Id to Wo-Txid.
055800*>
055900     move     Grp-Symbol (Sw-Out-Ix) to Wo-Asset.
056000     move     "SELL" to Wo-Event.
056100     move     Grp-Net-Amount (Sw-Out-Ix) to Wo-Amount.
056200     if       Wo-Amount < zero
056300              multiply Wo-Amount by -1 giving Wo-Amount.
056400     move     Grp-Value (Sw-Out-Ix) to Wo-Value.
056500     if       Wo-Value < zero
056600              multiply Wo-Value by -1 giving Wo-Value.
056700     perform  aa050-Write-Events thru aa050-Exit.
056800*>
056900     move     Grp-Symbol (Sw-In-Ix) to Wo-Asset.
057000     move     "BUY" to Wo-Event.
057100     move     Grp-Net-Amount (Sw-In-Ix) to Wo-Amount.
057200     move     Grp-Value (Sw-In-Ix) to Wo-Value.
057300     if       Wo-Value < zero
057400              multiply Wo-Value by -1 giving Wo-Value.
057500     perform  aa050-Write-Events thru aa050-Exit.
057600     move     "Y" to Sw-Emitted.
057700*>
057800 aa035-Exit.
057900     exit     section.
058000*>
058100 aa036-Reconcile-Swap-Value section.
058200*>*****************************
058300*>
058400*> Value reconciliation for a mismatched or unpriced swap leg -
058500*> Sw-Src-Ix's own value is authoritative, Sw-Fix-Ix's value is
058600*> replaced to match it.  The implied price (value / abs amount,
058700*> truncated - not rounded - to 18 decimals) is kept in
058800*    Sw-Implied-
058900*> Price for anyone downstream who wants to see what price this
059000*> leg was assumed to trade at; the reconciled leg's Grp-Value is
059100*> then rebuilt off that price so both legs price out identically.
059200*>
059300     move     Grp-Value (Sw-Src-Ix) to Sw-Abs-Val-1.
059400     if       Sw-Abs-Val-1 < zero
059500              multiply Sw-Abs-Val-1 by -1 giving Sw-Abs-Val-1.
059600     move     Grp-Net-Amount (Sw-Fix-Ix) to Sw-Abs-Val-2.
059700     if       Sw-Abs-Val-2 < zero
059800              multiply Sw-Abs-Val-2 by -1 giving Sw-Abs-Val-2.
059900     if       Sw-Abs-Val-2 = zero
060000              go to aa036-Exit.
060100     compute  Sw-Implied-Price = Sw-Abs-Val-1 / Sw-Abs-Val-2.
060200     compute Grp-Value (Sw-Fix-Ix) = Sw-Implied-Price *
060300     Sw-Abs-Val-2.
060400*>
060500 aa036-Exit.
060600     exit     section.
060700*>
060800 aa040-Emit-Fee           section.
060900*>*****************************
061000*>
061100*> Step 6 - the transaction originated from a tracked wallet, so
061200*> a FEE row is always due regardless of how the transfer legs
061300*> above classified, valued off the native gas symbol's price.
061400*>
061500     if       Ws-Group-Fee-Amount = zero
061600              go to aa040-Exit.
061700     move     "CD" to Du-Function.
061800     move     Ws-Group-Date to Du-Date-Text-1.
061900     call     "ct070" using Ct-Dateutil-Ws.
062000     move     Du-Ccyymmdd to Wp-Ccyymmdd.
062100     move     Ws-Group-Native-Symbol to Wp-Asset.
062200     perform  zz070-Lookup-Price thru zz070-Exit.
062300*>
062400     move     Ws-Group-Date to Wo-Date.
062500     move     spaces to Wo-Account.
062600     move     "FEE" to Wo-Event.
062700     move     Ws-Group-Native-Symbol to Wo-Asset.
062800     move     Ws-Group-Fee-Amount to Wo-Amount.
062900     compute  Wo-Value rounded = Wp-Value * Ws-Group-Fee-Amount.
063000     move     Ws-Group-Txn-Id to Wo-Txid.
063100     perform  aa050-Write-Events thru aa050-Exit.
063200*>
063300 aa040-Exit.
063400     exit     section.
063500*>
063600 aa050-Write-Events       section.
063700*>*****************************
063800*>
063900*> Step 7 - lay WS-Out-Rec down as a comma-delimited Tax Event
064000*> CSV line.  No extra pass-through columns are produced here -
064100*> those only ever arrive already attached on the input side of
064200*> CT040.
064300*>
064400     move     Wo-Amount to WS-Csv-Amount.
064500     move     Wo-Value  to WS-Csv-Value.
064600     string   Wo-Date          delimited by size
064700              ","              delimited by size
064800              Wo-Account       delimited by size
064900              ","              delimited by size
065000              Wo-Event         delimited by size
065100              ","              delimited by size
065200              Wo-Asset         delimited by size
065300              ","              delimited by size
065400              WS-Csv-Amount    delimited by size
065500              ","              delimited by size
065600              WS-Csv-Value     delimited by size
065700              ","              delimited by size
065800              Wo-Txid          delimited by size
065900         into CT-Event-Line.
066000     write    CT-Event-Line.
066100     add      1 to WS-Evt-Cnt.
066200*>
066300 aa050-Exit.
066400     exit     section.
066500*>
066600 zz030-Load-Config        section.
066700*>*****************************
066800*>
066900*> Loads the whole stablecoin/exclude/rename table once at start
067000*> of run - ct030 and ct040 both keep their own in-memory copy
067100*> (an in-memory table searched rather than re-read per row).
067200*>
067300     move     zero to Cfg-Tab-Cnt.
067400     read     CT-Config-File
067500              at end move "10" to Cfg-Status.
067600     perform  zz031-Load-One-Config thru zz031-Exit
067700              until Cfg-Status = "10".
067800*>
067900 zz030-Exit.
068000     exit     section.
068100*>
068200 zz031-Load-One-Config    section.
068300*>*****************************
068400*>
068500     add      1 to Cfg-Tab-Cnt.
068600     unstring CT-Config-Line delimited by ","
068700              into Cfg-Tab-Asset (Cfg-Tab-Cnt)
068800                   Cfg-Tab-Stablecoin (Cfg-Tab-Cnt)
068900                   Cfg-Tab-Exclude (Cfg-Tab-Cnt)
069000                   Cfg-Tab-Rename-To (Cfg-Tab-Cnt).
069100     read     CT-Config-File
069200              at end move "10" to Cfg-Status.
069300*>
069400 zz031-Exit.
069500     exit     section.
069600*>
069700 zz035-Load-Prices        section.
069800*>*****************************
069900*>
070000*> Loads the historical daily price hand-off file - see
070100*> wsctprc.cob for why there is no live price-feed call here.
070200*>
070300     move     zero to Prc-Tab-Cnt.
070400     read     CT-Price-File
070500              at end move "10" to Prc-Status.
070600     perform  zz036-Load-One-Price thru zz036-Exit
070700              until Prc-Status = "10".
070800*>
070900 zz035-Exit.
071000     exit     section.
071100*>
071200 zz036-Load-One-Price     section.
071300*>*****************************
071400*>
071500     add      1 to Prc-Tab-Cnt.
071600     unstring CT-Price-Line delimited by ","
071700              into Wp-Ccyymmdd-Text
071800                   Prc-Tab-Asset (Prc-Tab-Cnt)
071900                   Wp-Value-Text.
072000     move     Wp-Ccyymmdd-Text to Prc-Tab-Date (Prc-Tab-Cnt).
072100     move     Wp-Value-Text    to Prc-Tab-Value (Prc-Tab-Cnt).
072200     read     CT-Price-File
072300              at end move "10" to Prc-Status.
072400*>
072500 zz036-Exit.
072600     exit     section.
072700*>
072800 zz040-Read-Transfer      section.
072900*>*****************************
073000*>
073100     read     CT-Transfer-File
073200              at end move "10" to Xfr-Status
073300                     go to zz040-Exit.
073400     add      1 to Ws-Line-No.
073500     unstring CT-Transfer-Line delimited by ","
073600              into Xfr-Txn-Id Xfr-Date Xfr-Success
073700              Xfr-From-Tracked
073800                   Xfr-Native-Symbol Xfr-Fee-Amount Xfr-Leg-Symbol
073900                   Xfr-Leg-Amount Xfr-Leg-Value
074000                   Xfr-Leg-Value-Known.
074100*>
074200 zz040-Exit.
074300     exit     section.
074400*>
074500 zz050-Lookup-Config      section.
074600*>*****************************
074700*>
074800*> Linear search of the config table for Wcf-Lookup-Symbol -
074900*> defaults to not-stablecoin/not-excluded/no-rename when absent.
075000*>
075100     move     "N" to Wcf-Stablecoin.
075200     move     "N" to Wcf-Exclude.
075300     move     spaces to Wcf-Rename-To.
075400     move     zero to WS-Best-Sub.
075500     perform  zz051-Compare-One-Config thru zz051-Exit
075600              varying WS-Sub2 from 1 by 1 until WS-Sub2 >
075700              Cfg-Tab-Cnt.
075800     if       WS-Best-Sub not = zero
075900              move Cfg-Tab-Stablecoin (WS-Best-Sub) to
076000              Wcf-Stablecoin
076100              move Cfg-Tab-Exclude    (WS-Best-Sub) to Wcf-Exclude
076200              move Cfg-Tab-Rename-To (WS-Best-Sub) to
076300              Wcf-Rename-To.
076400*>
076500 zz050-Exit.
076600     exit     section.
076700*>
076800 zz051-Compare-One-Config section.
076900*>*****************************
077000*>
077100     if       Cfg-Tab-Asset (WS-Sub2) = Wcf-Lookup-Symbol
077200              move WS-Sub2 to WS-Best-Sub.
077300*>
077400 zz051-Exit.
077500     exit     section.
077600*>
077700 zz070-Lookup-Price       section.
077800*>*****************************
077900*>
078000*> Linear search of the price table for Wp-Ccyymmdd/Wp-Asset -
078100*> falls back to zero (value=0) when no price is found - the
078200*> agreed price-not-found fallback rule.
078300*>
078400     move     zero to Wp-Value.
078500     move     "N"  to Wp-Found.
078600     perform  zz071-Compare-One-Price thru zz071-Exit
078700              varying WS-Sub2 from 1 by 1
078800              until WS-Sub2 > Prc-Tab-Cnt or Wp-Found = "Y".
078900*>
079000 zz070-Exit.
079100     exit     section.
079200*>
079300 zz071-Compare-One-Price  section.
079400*>*****************************
079500*>
079600     if       Prc-Tab-Date (WS-Sub2)  = Wp-Ccyymmdd
079700        and   Prc-Tab-Asset (WS-Sub2) = Wp-Asset
079800              move Prc-Tab-Value (WS-Sub2) to Wp-Value
079900              move "Y" to Wp-Found.
080000*>
080100 zz071-Exit.
080200     exit     section.
080300*>
080400 zz900-Close-Files        section.
080500*>*****************************
080600*>
080700     close    CT-Transfer-File CT-Config-File CT-Price-File
080800              CT-Event-File.
080900*>
081000 zz900-Exit.
081100     exit     section.
