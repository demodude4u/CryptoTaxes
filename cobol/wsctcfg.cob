000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For CT Asset Config    *
000400*>     File - Stablecoin/Exclude/Rename      *
000500*>     Uses Cfg-Asset as key                 *
000600*>*******************************************
000700*>  File size 43 bytes.
000800*>
000900*> Same flags-and-rates record shape we use elsewhere for a
001000*> keyed control table - here it is flags-and-a-rename keyed
001100*> by asset symbol instead of a deduction type.
001200*>
001300*> 15/11/25 vbc - Created.
001400*> 23/11/25 vbc - Cfg-Rename-To added - was going to do renames
001500*>                via a second file but simpler to keep with
001600*>                the stablecoin/exclude flags on the one rec.
001700*>
001800 01  CT-Asset-Config-Record.
001900     03  Cfg-Asset                pic x(10).
002000     03  Cfg-Stablecoin-Used      pic x.
002100*> Y or N
002200     03  Cfg-Exclude-Used         pic x.
002300*> Y or N
002400     03  Cfg-Rename-To            pic x(10).
002500*> spaces = no rename
002600     03  filler                   pic x(21).
002700*>
002800*> Flat-line view used when the config file is re-read as plain
002900*> comma text rather than the fixed fields above.
003000 01  CT-Config-Csv-Line redefines CT-Asset-Config-Record
003100                             pic x(43).
003200*>
003300*> Working table the CT-Config-File loads into at Start-Of-Year -
003400*> ct030/ct040 both SEARCH this rather than re-reading the file
003500*> for every transfer leg / every event.
003600*>
003700 01  CT-Config-Table.
003800     03  Cfg-Tab-Cnt              pic 9(4)      comp value zero.
003900     03  Cfg-Tab-Entry            occurs 500 times
004000                                  ascending key Cfg-Tab-Asset
004100                                  indexed by Cfg-Ix.
004200         05  Cfg-Tab-Asset        pic x(10).
004300         05  Cfg-Tab-Stablecoin   pic x.
004400         05  Cfg-Tab-Exclude      pic x.
004500         05  Cfg-Tab-Rename-To    pic x(10).
004600*>
