000100*>*******************************************
000200*>                                          *
000300*>  CT Calling Data - Passed Between the     *
000400*>    CT Batch Chain (ct000/ct030/ct040/50)  *
000500*>*******************************************
000600*>
000700*> Same shape as the other calling-data blocks in the shop, so
000800*> the CT suite passes its run controls the same way the rest
000900*> of the system passes control data between modules.
001000*>
001100*> 14/11/25 vbc - Created.
001200*> 21/11/25 vbc - Added Cd-Strategy & Cd-Reward-Flag - was going
001300*>                to use the spare Cd-Sub-Function byte but that
001400*>                gets overwritten by ct030 so gave them their
001500*>                own fields.
001600*>
001700 01  CT-Calling-Data.
001800     03  Cd-Called            pic x(8).
001900     03  Cd-Caller            pic x(8).
002000     03  Cd-Term-Code         pic 99.
002100     03  Cd-Tax-Year          pic 9(4)      comp.
002200     03  Cd-Strategy          pic x(4).
002300*> FIFO/LIFO/HIFO/LOFO/LGUT
002400     03  Cd-Reward-Flag       pic x.
002500*> Y = rewards as income
002600     03  Cd-Verify-Flag       pic x.
002700*> Y = self-verify after gen
002800     03  filler               pic x(13).
002900*>
