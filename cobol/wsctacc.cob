000100*>*******************************************
000200*>                                          *
000300*>  CT Accrual Index Table - Working Set     *
000400*>    Built By CT050 As The Log Is Re-Read   *
000500*>*******************************************
000600*>
000700*> Every accrual row on the log keys the disposal rows that later
000800*> consume it by its Buy Id - this table is the verifier's own
000900*> rebuild of that linkage, entirely independent of anything
001000*> CT040 held in memory when it wrote the log.  Same small-shop
001100*> linear-scan idiom as CT-Config-Table (wsctcfg.cob) & CT-Price-
001200*> Table (wsctprc.cob), just keyed on the 80 byte Buy Id instead
001300*> of an asset symbol.
001400*>
001500*> 27/11/25 vbc - Created.
001600*>
001700 01  CT-Accrual-Table.
001800     03  Acc-Tab-Cnt              pic 9(5)      comp value zero.
001900     03  Acc-Tab-Entry            occurs 3000 times
002000                                  indexed by Acc-Ix.
002100         05  Acc-Tab-Buy-Id       pic x(80).
002200         05  Acc-Tab-Date         pic x(19).
002300         05  Acc-Tab-Type         pic x(10).
002400*> one of the 4 accrual codes, never a disposal code
002500         05  Acc-Tab-Asset        pic x(10).
002600         05  Acc-Tab-Amount       pic s9(13)v9(18) comp-3.
002700         05  Acc-Tab-Cost-Basis   pic s9(13)v99    comp-3.
002800         05  Acc-Tab-Account      pic x(30).
002900         05  Acc-Tab-Txid         pic x(66).
003000         05  Acc-Tab-Remain-Amt   pic s9(13)v9(18) comp-3.
003100         05  Acc-Tab-Remain-Cb    pic s9(13)v99    comp-3.
003200         05  Acc-Tab-Carried-Out  pic x            value "N".
003300*>
