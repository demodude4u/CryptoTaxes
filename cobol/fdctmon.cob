000100*> FD For CT-Monthly-File - line-sequential output.
000200 fd  CT-Monthly-File.
000300 01  CT-Monthly-Line          pic x(240).
