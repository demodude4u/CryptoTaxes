000100*>*******************************************
000200*>                                          *
000300*>  CT-Dateutil-Ws - Parameter Block For     *
000400*>    The CT070 Date/Time Subroutine         *
000500*>*******************************************
000600*>
000700*> Split out of ct070's own LINKAGE SECTION so ct030/ct040/ct050
000800*> can lay down the identical CALL area in Working-Storage rather
000900*> than each retyping the field list - same COPY-both-sides-of-
001000*> a-CALL habit we use for the other shared linkage blocks.
001100*>
001200*> 24/11/25 vbc - Created, pulled out of ct070.cbl.
001300*>
001400 01  Ct-Dateutil-Ws.
001500     03  Du-Function      pic x(2).
001600*> PD, DF, MO, CO or CD
001700     03  Du-Date-Text-1   pic x(19).
001800*> M/d/yyyy H:mm:ss
001900     03  Du-Date-Text-2   pic x(19).
002000*> 2nd stamp, DF/CO only
002100     03  Du-Day-Num-1     pic s9(9)  comp.
002200     03  Du-Day-Num-2     pic s9(9)  comp.
002300     03  Du-Day-Diff      pic s9(9)  comp.
002400     03  Du-Minute-Diff   pic s9(9)  comp.
002500     03  Du-Month-Num     pic 99.
002600     03  Du-Year-Num      pic 9(4).
002700     03  Du-Ccyymmdd      pic 9(8)   comp.
002800     03  Du-Valid         pic x.
002900*> Y or N returned
003000     03  filler           pic x(10).
003100*>
