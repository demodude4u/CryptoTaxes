000100*>****************************************************************
000200*>                                                               *
000300*> CryptoTaxes - Batch Run Control *
000400*> Start Of Year - Loads This Run's Parameters & *
000500*> Chains The Transfer-Classify Step Into The Tax-Lot Pass *
000600*>                                                               *
000700*>****************************************************************
000800*>
000900 identification          division.
001000*>===============================
001100*>
001200*>**
001300 program-id. ct000.
001400*>**
001500 author. Vincent B Coen FBCS, FIDM, FIDPM.
001600*>**
001700 installation. Applewood Computers - Digital Asset Systems Group.
001800*>**
001900 date-written. 15/09/1989.
002000*>**
002100 date-compiled.
002200*>**
002300 security. Copyright (C) 1989-2026 & later, Vincent Bryan Coen.
002400*> Distributed under the GNU General Public License.
002500*>                        See the file COPYING for details.
002600*>**
002700 remarks. CryptoTaxes Batch Run Control.
002800*> Loads the single run-parameter line for this
002900*> year/strategy, builds the calling-data block
003000*>                        every downstream CT program shares, and
003100*> chains CT030 (the transfer-classify step)
003200*> into CT040 (the tax-lot pass, which itself
003300*>                        self-verifies via CT050 at Eoj) - one
003400*>                        Start-Of-Year run per tax-year/strategy
003500*>                        combination.
003600*>**
003700*>    Version.            See Prog-Name In Ws.
003800*>**
003900*>    Called Modules.     ct030, ct040.
004000*>**
004100*>    Files used.         CT-Param-File (in).
004200*>**
004300*>    Error messages used.
004400*>                        CT011.
004500*>**
004600*> changes:
004700*> 15/09/89 vbc - Created as CT000, this run's Start-Of-Year step,
004800*>                screen date-entry dropped - this run has no
004900*> operator, the year/strategy come off CT-Param-File.
005000*> 12/03/95 vbc - .01 Added the Cd-Verify-Flag set before CT040 is
005100*> called - CT040 self-verifies unconditionally
005200*> now so this is carried for downstream use only.
005300*> 27/10/99 vbc - 2.0.00 Year 2000 remediation of Prm-Run-Date
005400*    handling.
005500*> 19/09/25 vbc - 3.3.00 Version update and builds reset with rest
005600*    of suite.
005700*> 27/11/25 vbc - .04 First cut wired up as the suite's single
005800*    entry
005900*> point - reads CT-Param-File, calls CT030 then
006000*> CT040, aborts the chain if CT030 sets a non-
006100*> zero term code rather than feeding the tax-
006200*>                       lot pass a run the transfer-classify step
006300*>                       itself flagged bad (req 3330).
006400*>**
006500*>****************************************************************
006600*>
006700*> Copyright Notice.
006800*> ****************
006900*>
007000*> These files and programs are part of the Applewood Computers
007100*    Accounting
007200*> System and is Copyright (c) Vincent B Coen. 1976-2026 and
007300*    later.
007400*>
007500*> This program is now free software; you can redistribute it
007600*    and/or modify it
007700*> under the terms listed here and of the GNU General Public
007800*    License as
007900*> published by the Free Software Foundation; version 3 and later
008000*    as revised
008100*> for PERSONAL USAGE ONLY and that includes for use within a
008200*    business but
008300*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
008400*>
008500*> ACAS is distributed in the hope that it will be useful, but
008600*    WITHOUT
008700*> ANY WARRANTY; without even the implied warranty of
008800*    MERCHANTABILITY or
008900*> FITNESS FOR A PARTICULAR PURPOSE. See the GNU General Public
009000*    License
009100*> for more details.
009200*>
009300*> You should have received a copy of the GNU General Public
009400*    License along
009500*> with ACAS; see the file COPYING. If not, write to the Free
009600*    Software
009700*> Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307
009800*    USA.
009900*>
010000*>****************************************************************
010100*>
010200 environment              division.
010300*>================================
010400*>
010500 copy  "envdiv.cob".
010600 input-output             section.
010700*>------------------------------
010800 file-control.
010900*>
011000     select   CT-Param-File     assign  "CTPARM"
011100              organization line sequential
011200              file status  Prm-Status.
011300*>
011400 data                     division.
011500*>========================
011600 file section.
011700*>
011800 copy "fdctprm.cob".
011900*>
012000 working-storage section.
012100*>-----------------------
012200*>
012300 77  Prog-Name            pic x(15) value "CT000 (3.3.04)".
012400*>
012500 01  Ct000-File-Status.
012600     03  Prm-Status       pic xx      value "00".
012700*>
012800 01  WS-Csv-Parm-Fields.
012900     03  WS-Csv-Year          pic 9(4).
013000     03  WS-Csv-Strategy      pic x(4).
013100     03  WS-Csv-Reward-Flag   pic x(1).
013200*>
013300 copy "wsctwrk.cob".
013400 copy "wsctprm.cob".
013500 copy "wsctcd.cob".
013600*>
013700*> One error message local to this program - CT011, the param file
013800*> is either missing or its one line came back short/unreadable.
013900*>
014000 01  CT011                    pic x(45) value
014100     "CT011 CT-Param-File not found or unreadable ".
014200*>
014300 procedure  division.
014400*>====================
014500*>
014600 aa000-Main               section.
014700*>**********************************
014800     perform  aa010-Load-Parameters thru aa010-Exit.
014900     if       Cd-Term-Code not = zero
015000              go to aa000-Exit.
015100*>
015200     move     "CT000" to Cd-Caller.
015300     move     "CT030" to Cd-Called.
015400     call     "ct030" using CT-Calling-Data.
015500     if       Cd-Term-Code not = zero
015600              display
015700              "CT000 - CT030 flagged errors, run stopped before CT
015800-             "040"
015900              go to aa000-Exit.
016000*>
016100     move     "CT000" to Cd-Caller.
016200     move     "CT040" to Cd-Called.
016300     call     "ct040" using CT-Calling-Data.
016400*>
016500 aa000-Exit.
016600     if       Cd-Term-Code = zero
016700              display "CT000 - Run complete, tax year "
016800              Cd-Tax-Year
016900                      " strategy " Cd-Strategy
017000     else
017100              display
017200              "CT000 - Run complete WITH ERRORS, tax year "
017300              Cd-Tax-Year
017400                      " strategy " Cd-Strategy.
017500     goback.
017600*>
017700 aa010-Load-Parameters    section.
017800*>*****************************
017900*>
018000*> One line, comma delimited - Tax-Year,Strategy,Reward-Flag - the
018100*> holding-days & swap-pct thresholds keep the wsctprm.cob
018200*    defaults
018300*> (363 & 75) unless a future request asks for them to be run-time
018400*> tunable too.
018500*>
018600     move     zero to Cd-Term-Code.
018700     open     input CT-Param-File.
018800     if       Prm-Status not = "00"
018900              display CT011
019000              move 1 to Cd-Term-Code
019100              go to aa010-Exit.
019200*>
019300     read     CT-Param-File
019400              at end display CT011
019500                     move 1 to Cd-Term-Code
019600                     close CT-Param-File
019700                     go to aa010-Exit.
019800     unstring CT-Param-Line delimited by ","
019900              into WS-Csv-Year WS-Csv-Strategy WS-Csv-Reward-Flag.
020000     close    CT-Param-File.
020100*>
020200     move     WS-Csv-Year     to Prm-Tax-Year.
020300     move     WS-Csv-Strategy to Prm-Strategy.
020400     move     WS-Csv-Reward-Flag to Prm-Reward-As-Income.
020500*>
020600     move     Prm-Tax-Year        to Cd-Tax-Year.
020700     move     Prm-Strategy        to Cd-Strategy.
020800     move     Prm-Reward-As-Income to Cd-Reward-Flag.
020900     move     "Y"                 to Cd-Verify-Flag.
021000*>
021100 aa010-Exit.
021200     exit     section.
021300*>
