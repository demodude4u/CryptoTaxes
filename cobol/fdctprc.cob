000100*> FD For CT-Price-File - line-sequential input, historical
000200*> price fallback for a blank Value column.
000300 fd  CT-Price-File.
000400 01  CT-Price-Line            pic x(40).
