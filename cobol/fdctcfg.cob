000100*> FD For CT-Config-File - line-sequential input, loaded once
000200*> at Start-Of-Year into CT-Config-Table.
000300 fd  CT-Config-File.
000400 01  CT-Config-Line           pic x(80).
