000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For CT Transfer Leg    *
000400*>   File - Input To The Event Classifier    *
000500*>*******************************************
000600*>  Line size variable, one row per token transfer leg, rows
000700*>  for the same on-chain transaction grouped together.
000800*>
000900*> New copybook - the block-explorer JSON this would really
001000*> come from is out of scope (see NON-GOALS); ct030 takes the
001100*> already-decoded transfer legs as a flat CSV instead.
001200*>
001300*> 23/11/25 vbc - Created.
001400*>
001500 01  CT-Transfer-Record.
001600     03  Xfr-Txn-Id               pic x(66).
001700     03  Xfr-Date                 pic x(19).
001800*> M/d/yyyy H:mm:ss
001900     03  Xfr-Success              pic x.
002000*> Y or N
002100     03  Xfr-From-Tracked         pic x.
002200*> Y or N
002300     03  Xfr-Native-Symbol        pic x(10).
002400     03  Xfr-Fee-Amount           pic s9(13)v9(18).
002500     03  Xfr-Leg-Symbol           pic x(10).
002600     03  Xfr-Leg-Amount           pic s9(13)v9(18).
002700*> signed, +in/-out
002800     03  Xfr-Leg-Value            pic s9(13)v99.
002900*> spaces = unresolved
003000     03  Xfr-Leg-Value-Known      pic x.
003100*> Y or N
003200     03  filler                   pic x(20).
003300*>
003400*> Working table - symbol groups accumulated for the current
003500*> transaction before classification, same small in-line occurs
003600*> table style as other short working lists in this suite.
003700*>
003800 01  CT-Leg-Group-Table.
003900     03  Grp-Cnt                  pic 99        comp value zero.
004000     03  Grp-Entry                occurs 20 times
004100                                  indexed by Grp-Ix.
004200         05  Grp-Symbol           pic x(10).
004300         05  Grp-Net-Amount       pic s9(13)v9(18).
004400         05  Grp-Value            pic s9(13)v99.
004500         05  Grp-Stablecoin       pic x.
004600         05  Grp-Priced           pic x.
004700*>
