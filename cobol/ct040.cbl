000100*>****************************************************************
000200*>                                                               *
000300*> CryptoTaxes - Tax Lot Engine *
000400*>   Walks a tax year's events in date order, accrues open lots  *
000500*> from BUY/CARRYOVER/REWARD, disposes them against SELL/FEE *
000600*> under the chosen lot strategy, and writes the log that *
000700*> CT050 will independently re-check. *
000800*>                                                               *
000900*>****************************************************************
001000*>
001100 identification          division.
001200*>===============================
001300*>
001400*>**
001500 program-id. ct040.
001600*>**
001700 author. Vincent B Coen FBCS, FIDM, FIDPM.
001800*>**
001900 installation. Applewood Computers - Digital Asset Systems Group.
002000*>**
002100 date-written. 09/09/1989.
002200*>**
002300 date-compiled.
002400*>**
002500 security. Copyright (C) 1989-2026 & later, Vincent Bryan Coen.
002600*> Distributed under the GNU General Public License.
002700*>                        See the file COPYING for details.
002800*>**
002900 remarks. Tax Lot Engine For The CryptoTaxes Suite.
003000*> Reads a tax year's classified events (CT030's
003100*> output), groups & sorts them, then walks them
003200*> date order accruing/disposing per-asset open
003300*> lots under FIFO/LIFO/HIFO/LOFO/LGUT, writing
003400*> the disposal/accrual log and calling CT050
003500*> to self-verify the run before it finishes.
003600*>**
003700*>    Version.            See Prog-Name In Ws.
003800*>**
003900*>    Called Modules.     ct070 (day numbers & holding period),
004000*>                        ct050 (self-verify, chained at Eoj).
004100*>**
004200*>    Files used.         CT-Event-File (in), CT-Config-File (in),
004300*> CT-Price-File (in), CT-Norm-File, CT-Sort-File,
004400*>                        CT-Srt-File (work), CT-Log-File (out).
004500*>**
004600*>    Error messages used.
004700*>                        SY001, CT002-CT010, CT012.
004800*>**
004900*> changes:
005000*> 09/09/89 vbc - Created as CT040 - FIFO only, no reward or
005100*>                unknown-lot handling, single data file.
005200*> 04/05/94 vbc -    .01 Added LIFO & HIFO strategy options.
005300*> 27/10/99 vbc - 2.0.00 Year 2000 remediation of the day-number
005400*>                       arithmetic shared with CT070.
005500*> 11/06/08 vbc -    .01 Added LOFO and the unknown-lot synthesis
005600*> fallback (req 2867 - incomplete buy history).
005700*> 30/03/15 vbc -    .02 Added LGUT loss/gain utilization strategy
005800*>                       and the 60 minute TransactionID coherence
005900*>                       check on the Normalize pass.
006000*> 16/04/24 vbc Copyright notice update superseding all previous.
006100*> 19/09/25 vbc - 3.3.00 Version update and builds reset with rest
006200*    of suite.
006300*> 25/11/25 vbc -    .03 Reward-as-income switch wired to UPSI-1
006400*> (req 3311); self-verify call to CT050 added
006500*>                       at Eoj so every generated log is checked.
006600*> 27/11/25 vbc - .04 Wl-Disposal-Type widened 9 -> 10, matching
006700*>                       Log-Type in wsctlog.cob - SHORT_TERM was
006800*>                       being clipped to SHORT_TER (req 3320);
006900*>                       missing-price warning list added at Eoj.
007000*> 27/11/25 vbc -    .05 Dropped the stray Working-Storage copy of
007100*> wsctcd.cob - it duplicated the Linkage one
007200*>                       field for field, Cd-Tax-Year & the rest
007300*>                       defined twice (req 3322).
007400*> 27/11/25 vbc -    .06 Log file was missing its header line -
007500*>                       CT050 step 1 skips a header that was
007600*>                       never being written (req 3323).
007700*> 09/12/25 vbc -    .07 zz050-Read-Event now rejects a zero/
007800*>                       negative Amount or a negative Value at
007900*>                       load (CT012) instead of carrying a bad
008000*>                       figure into the sort/process passes
008100*>                       (req 3331).
008200*>**
008300*>****************************************************************
008400*>
008500*> Copyright Notice.
008600*> ****************
008700*>
008800*> These files and programs are part of the Applewood Computers
008900*    Accounting
009000*> System and is Copyright (c) Vincent B Coen. 1976-2026 and
009100*    later.
009200*>
009300*> This program is now free software; you can redistribute it
009400*    and/or modify it
009500*> under the terms listed here and of the GNU General Public
009600*    License as
009700*> published by the Free Software Foundation; version 3 and later
009800*    as revised
009900*> for PERSONAL USAGE ONLY and that includes for use within a
010000*    business but
010100*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
010200*>
010300*> ACAS is distributed in the hope that it will be useful, but
010400*    WITHOUT
010500*> ANY WARRANTY; without even the implied warranty of
010600*    MERCHANTABILITY or
010700*> FITNESS FOR A PARTICULAR PURPOSE. See the GNU General Public
010800*    License
010900*> for more details.
011000*>
011100*> You should have received a copy of the GNU General Public
011200*    License along
011300*> with ACAS; see the file COPYING. If not, write to the Free
011400*    Software
011500*> Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307
011600*    USA.
011700*>
011800*>****************************************************************
011900*>
012000 environment              division.
012100*>================================
012200*>
012300 copy  "envdiv.cob".
012400 input-output             section.
012500*>------------------------------
012600 file-control.
012700*>
012800     select   CT-Event-File     assign  Fd-Event-Name
012900              organization line sequential
013000              file status  Evt-Status.
013100     select   CT-Config-File    assign  Fd-Config-Name
013200              organization line sequential
013300              file status  Cfg-Status.
013400     select   CT-Price-File     assign  Fd-Price-Name
013500              organization line sequential
013600              file status  Prc-Status.
013700     select   CT-Norm-File      assign  "CTNRM"
013800              organization line sequential
013900              file status  Nrm-Status.
014000     select   CT-Sort-File      assign  "CTSRT".
014100     select   CT-Srt-File       assign  "CTGVN"
014200              organization line sequential
014300              file status  Srt-Status.
014400     select   CT-Log-File       assign  Fd-Log-Name
014500              organization line sequential
014600              file status  Log-Status.
014700*>
014800 data                     division.
014900*>========================
015000 file section.
015100*>
015200 copy "fdctevt.cob".
015300 copy "fdctcfg.cob".
015400 copy "fdctprc.cob".
015500*>
015600*> Normalize-pass work file - fixed columns, day-number & type-
015700*> priority already resolved, ready to feed the SORT below.
015800*>
015900 fd  CT-Norm-File.
016000 01  CT-Norm-Record.
016100     03  Nrm-Day-Num          pic 9(7).
016200     03  Nrm-Type-Priority    pic 9.
016300     03  Nrm-Date             pic x(19).
016400     03  Nrm-Account          pic x(30).
016500     03  Nrm-Event            pic x(9).
016600     03  Nrm-Asset            pic x(10).
016700     03  Nrm-Amount           pic s9(13)v9(18).
016800     03  Nrm-Value            pic s9(13)v99.
016900     03  Nrm-Txid             pic x(66).
017000     03  Nrm-Line-No          pic 9(7).
017100     03  Nrm-Id               pic x(160).
017200*>
017300*> Sort-work file - same shape as CT-Norm-Record, ascending on
017400*> the day-number then the type-priority.
017500*>
017600 sd  CT-Sort-File.
017700 01  CT-Sort-Record.
017800     03  Srt-Day-Num          pic 9(7).
017900     03  Srt-Type-Priority    pic 9.
018000     03  Srt-Date             pic x(19).
018100     03  Srt-Account          pic x(30).
018200     03  Srt-Event            pic x(9).
018300     03  Srt-Asset            pic x(10).
018400     03  Srt-Amount           pic s9(13)v9(18).
018500     03  Srt-Value            pic s9(13)v99.
018600     03  Srt-Txid             pic x(66).
018700     03  Srt-Line-No          pic 9(7).
018800     03  Srt-Id               pic x(160).
018900*>
019000*> Sorted output - what aa040-Process-Events actually walks.
019100*>
019200 fd  CT-Srt-File.
019300 01  CT-Srt-Record.
019400     03  Give-Day-Num         pic 9(7).
019500     03  Give-Type-Priority   pic 9.
019600     03  Give-Date            pic x(19).
019700     03  Give-Account         pic x(30).
019800     03  Give-Event           pic x(9).
019900     03  Give-Asset           pic x(10).
020000     03  Give-Amount          pic s9(13)v9(18).
020100     03  Give-Value           pic s9(13)v99.
020200     03  Give-Txid            pic x(66).
020300     03  Give-Line-No         pic 9(7).
020400     03  Give-Id              pic x(160).
020500*>
020600 copy "fdctlog.cob".
020700*>
020800 working-storage section.
020900*>-----------------------
021000*>
021100 77  Prog-Name            pic x(15) value "CT040 (3.3.03)".
021200*>
021300 01  Ct040-File-Status.
021400     03  Evt-Status       pic xx      value "00".
021500     88  Evt-Eof          value "10".
021600     03  Cfg-Status       pic xx      value "00".
021700     03  Prc-Status       pic xx      value "00".
021800     03  Nrm-Status       pic xx      value "00".
021900     03  Srt-Status       pic xx      value "00".
022000     88  Srt-Eof          value "10".
022100     03  Log-Status       pic xx      value "00".
022200*>
022300 copy "wsctwrk.cob".
022400 copy "wsctdu.cob".
022500 copy "wsctprm.cob".
022600 copy "wsctevt.cob".
022700 copy "wsctcfg.cob".
022800 copy "wsctprc.cob".
022900 copy "wsctlot.cob".
023000 copy "wsctlog.cob".
023100 copy "wsctfil.cob".
023200*>
023300 01  WS-Cfg-Found.
023400     03  Wcf-Lookup-Symbol    pic x(10).
023500     03  Wcf-Stablecoin       pic x.
023600     03  Wcf-Exclude          pic x.
023700     03  Wcf-Rename-To        pic x(10).
023800*>
023900 01  WS-Price-Work.
024000     03  Wp-Ccyymmdd-Text     pic x(8).
024100     03  Wp-Ccyymmdd          pic 9(8)      comp.
024200     03  Wp-Asset             pic x(10).
024300     03  Wp-Value-Text        pic x(15).
024400     03  Wp-Value             pic s9(9)v9(9) comp-3.
024500     03  Wp-Found             pic x.
024600*>
024700*> Working event area is CT-Tax-Event-Record itself (wsctevt.cob,
024800*> copied above) - Evt-Day-Num/-Type-Priority/-Line-No/-Id are
024900*> filled in here as each row is read, ready for the Normalize
025000*> and Sort steps to use straight off.
025100*>
025200 01  WS-Txn-Group.
025300     03  Wt-Txn-Id            pic x(66)     value spaces.
025400     03  Wt-Earliest-Date     pic x(19).
025500     03  Wt-Earliest-Day-Num  pic 9(7)      comp.
025600     03  Wt-Buffer-Full       pic x         value "N".
025700*>
025800 01  WS-Lot-Work.
025900     03  Wl-Asset-Ix          pic 9(4)      comp.
026000     03  Wl-Lot-Ix            pic 9(4)      comp.
026100     03  Wl-Best-Ix           pic 9(4)      comp.
026200     03  Wl-Remaining-Amt     pic s9(13)v9(18).
026300     03  Wl-Remaining-Proceeds pic s9(13)v99.
026400     03  Wl-Split-Amt         pic s9(13)v9(18).
026500     03  Wl-Split-Cb          pic s9(13)v99.
026600     03  Wl-Split-Proceeds    pic s9(13)v99.
026700     03  Wl-Split-Ratio       pic s9(4)v9(18) comp-3.
026800     03  Wl-Eff-Buy-Price     pic s9(9)v9(18) comp-3.
026900     03  Wl-Eff-Sell-Price    pic s9(9)v9(18) comp-3.
027000     03  Wl-Best-Price        pic s9(9)v9(18) comp-3.
027100     03  Wl-Disposal-Type     pic x(10).
027200     03  Wl-Holding-Days      pic s9(7)     comp.
027300     03  Wl-Lot-Long-Term     pic x.
027400     03  Wl-Sell-Id           pic x(80).
027500     03  Wl-Unknown-Seq       pic 9(5)      comp value zero.
027600     03  Wl-Tier              pic 9         comp.
027700     03  Wl-Slack             pic x         value "N".
027800     03  Wl-Event-Year        pic 9(4)      comp.
027900*>
028000 01  WS-Csv-Amount            pic -(13)9.9(18).
028100 01  WS-Csv-Value             pic -(13)9.99.
028200 01  WS-Csv-Proceeds          pic -(13)9.99.
028300*>
028400 01  WS-Price-Fail-Table.
028500     03  Pf-Cnt               pic 99        comp value zero.
028600     03  Pf-Tab-Asset         pic x(10)     occurs 60 times.
028700*>
028800*>
028900 linkage                  section.
029000*>=======================
029100*>
029200*>*********
029300*> ct040  *
029400*>*********
029500*>
029600     copy "wsctcd.cob".
029700*>
029800 procedure  division using CT-Calling-Data.
029900*>=============================================
030000*>
030100 aa000-Main               section.
030200*>**********************************
030300     perform  aa010-Open-Files       thru aa010-Exit.
030400     perform  aa020-Read-Events      thru aa020-Exit
030500              until Evt-Eof.
030600     close    CT-Event-File CT-Config-File CT-Price-File
030700              CT-Norm-File.
030800     perform  aa030-Sort-Events      thru aa030-Exit.
030900     open     input CT-Srt-File.
031000     open     output CT-Log-File.
031100     move
031200     "Date,Type,Asset,Amount,Cost Basis,Proceeds,Buy ID,Sell ID,Ac
031300-    "count,TransactionID"
031400              to CT-Log-Line.
031500     write    CT-Log-Line.
031600     perform  zz040-Read-Sorted      thru zz040-Exit.
031700     perform  aa040-Process-One-Event thru aa040-Exit
031800              until Srt-Eof.
031900     close    CT-Srt-File CT-Log-File.
032000     perform  aa090-Call-Verifier    thru aa090-Exit.
032100     perform  zz120-Print-Price-Warnings thru zz120-Exit.
032200     goback.
032300*>
032400 aa000-Exit.  exit section.
032500*>
032600 aa010-Open-Files         section.
032700*>*****************************
032800*>
032900     move     Cd-Tax-Year to Prm-Tax-Year.
033000     move     Cd-Strategy to Prm-Strategy.
033100     move     Cd-Reward-Flag to Prm-Reward-As-Income.
033200     move     Cd-Tax-Year to Fd-Year.
033300     move     Cd-Strategy to Fd-Strategy.
033400     string   Fd-Year   delimited by size
033500              "_"       delimited by size
033600              Fd-Strategy delimited by size
033700              "_log.csv" delimited by size
033800         into Fd-Log-Name.
033900*>
034000     open     input  CT-Event-File CT-Config-File CT-Price-File.
034100     open     output CT-Norm-File.
034200     if       Evt-Status not = "00"
034300              display SY001
034400              move  1 to Cd-Term-Code
034500              goback.
034600*>
034700     perform  zz030-Load-Config  thru zz030-Exit.
034800     perform  zz035-Load-Prices  thru zz035-Exit.
034900     move     zero  to Lot-Asset-Cnt.
035000     perform  zz050-Read-Event   thru zz050-Exit.
035100*>
035200 aa010-Exit.
035300     exit     section.
035400*>
035500 aa020-Read-Events        section.
035600*>*****************************
035700*>
035800*> Step 1 (Read) + step 2 (Normalize) combined in one pass, since
035900*> CT030's output already keeps one transaction's legs contiguous
036000*    -
036100*> no need to re-sort by TransactionID to find the group.
036200*>
036300     if       Evt-Txid = spaces
036400        or    Evt-Txid not = Wt-Txn-Id
036500              move Evt-Txid    to Wt-Txn-Id
036600              move Evt-Date    to Wt-Earliest-Date
036700              move Evt-Day-Num to Wt-Earliest-Day-Num
036800     else
036900              perform zz055-Check-Coherence thru zz055-Exit
037000              move Wt-Earliest-Date to Evt-Date
037100              move Wt-Earliest-Day-Num to Evt-Day-Num
037200     end-if.
037300*>
037400     perform  zz060-Write-Norm-Row thru zz060-Exit.
037500     perform  zz050-Read-Event     thru zz050-Exit.
037600*>
037700 aa020-Exit.
037800     exit     section.
037900*>
038000 aa030-Sort-Events        section.
038100*>*****************************
038200*>
038300*> Step 3 - the shop's plain SORT verb, ascending day-number then
038400*> type-priority (FEE, DEPOSIT, SELL, BUY, REWARD, WITHDRAW).
038500*>
038600     sort     CT-Sort-File
038700              ascending key Srt-Day-Num Srt-Type-Priority
038800              using CT-Norm-File
038900              giving CT-Srt-File.
039000*>
039100 aa030-Exit.
039200     exit     section.
039300*>
039400 aa040-Process-One-Event  section.
039500*>*****************************
039600*>
039700*> Step 4 (Validate) + step 5 (Process) - one sorted event at a
039800*> time.  CARRYOVER rows must pre-date the run year, every other
039900*> row must fall inside it.
040000*>
040100     move     "CD" to Du-Function.
040200     move     Give-Date to Du-Date-Text-1.
040300     call     "ct070" using Ct-Dateutil-Ws.
040400     compute  Wl-Event-Year = Du-Ccyymmdd / 10000.
040500*>
040600     if       Give-Event = "CARRYOVER"
040700              if  Wl-Event-Year >= Prm-Tax-Year
040800                  display CT006
040900                  move 1 to Cd-Term-Code
041000                  go to aa040-Exit
041100              end-if
041200     else
041300              if  Wl-Event-Year not = Prm-Tax-Year
041400                  display CT006
041500                  move 1 to Cd-Term-Code
041600                  go to aa040-Exit
041700              end-if.
041800*>
041900     evaluate Give-Event
042000         when "BUY" perform aa041-Process-Buy thru aa041-Exit
042100         when "CARRYOVER" perform aa042-Process-Carryover thru
042200         aa042-Exit
042300         when "REWARD" perform aa043-Process-Reward thru
042400         aa043-Exit
042500         when "FEE" perform aa044-Process-Fee thru aa044-Exit
042600         when "REMOVED" perform aa044-Process-Fee thru aa044-Exit
042700         when "SELL" perform aa045-Process-Sell thru aa045-Exit
042800         when  other        continue
042900     end-evaluate.
043000*>
043100     perform  zz040-Read-Sorted thru zz040-Exit.
043200*>
043300 aa040-Exit.
043400     exit     section.
043500*>
043600 aa041-Process-Buy        section.
043700*>*****************************
043800*>
043900     perform  zz070-Find-Or-Add-Asset thru zz070-Exit.
044000     perform  zz075-Open-New-Lot thru zz075-Exit.
044100*>
044200 aa041-Exit.
044300     exit     section.
044400*>
044500 aa042-Process-Carryover  section.
044600*>*****************************
044700*>
044800     move     "CARRYOVER" to Wl-Disposal-Type.
044900     perform  zz070-Find-Or-Add-Asset thru zz070-Exit.
045000     perform  zz076-Open-Carryover-Lot thru zz076-Exit.
045100*>
045200 aa042-Exit.
045300     exit     section.
045400*>
045500 aa043-Process-Reward     section.
045600*>*****************************
045700*>
045800     perform  zz070-Find-Or-Add-Asset thru zz070-Exit.
045900     perform  zz077-Open-Reward-Lot thru zz077-Exit.
046000*>
046100 aa043-Exit.
046200     exit     section.
046300*>
046400 aa044-Process-Fee        section.
046500*>*****************************
046600*>
046700*> Fees & synthesized-removals dispose at zero proceeds, cost
046800*> basis of the split portion always zero - the amount leaves
046900*> the lot but the lot's remaining cost basis is left untouched,
047000*> rather than trying to apportion a basis to a fee nobody paid
047100*> cash for.
047200*>
047300     perform  zz070-Find-Or-Add-Asset thru zz070-Exit.
047400     move     Give-Amount to Wl-Remaining-Amt.
047500     move     zero        to Wl-Remaining-Proceeds.
047600     move     "REMOVED"   to Wl-Disposal-Type.
047700     move     spaces      to Wl-Sell-Id.
047800     string   Give-Account delimited by size " " delimited by size
047900              Give-Asset delimited by size " " delimited by size
048000              Give-Date delimited by size " " delimited by size
048100              Give-Event delimited by size " " delimited by size
048200              Give-Txid delimited by size " #" delimited by size
048300              Give-Line-No delimited by size
048400         into Wl-Sell-Id.
048500     perform  aa050-Pick-Lot thru aa050-Exit
048600              until Wl-Remaining-Amt = zero.
048700*>
048800 aa044-Exit.
048900     exit     section.
049000*>
049100 aa045-Process-Sell       section.
049200*>*****************************
049300*>
049400     perform  zz070-Find-Or-Add-Asset thru zz070-Exit.
049500     move     Give-Amount to Wl-Remaining-Amt.
049600     move     Give-Value  to Wl-Remaining-Proceeds.
049700     move     "SELL"      to Wl-Disposal-Type.
049800     move     spaces      to Wl-Sell-Id.
049900     string   Give-Account delimited by size " " delimited by size
050000              Give-Asset delimited by size " " delimited by size
050100              Give-Date delimited by size " " delimited by size
050200              Give-Event delimited by size " " delimited by size
050300              Give-Txid delimited by size " #" delimited by size
050400              Give-Line-No delimited by size
050500         into Wl-Sell-Id.
050600     perform  aa050-Pick-Lot thru aa050-Exit
050700              until Wl-Remaining-Amt = zero.
050800     if       Wl-Remaining-Proceeds not = zero
050900              display CT007
051000              move 1 to Cd-Term-Code.
051100*>
051200 aa045-Exit.
051300     exit     section.
051400*>
051500 aa050-Pick-Lot           section.
051600*>*****************************
051700*>
051800*> One disposal iteration - choose a lot per the run's strategy,
051900*> dispose as much of it as the remaining amount needs, split if
052000*> the lot is bigger than that, write the disposal row, and loop
052100*> back (from aa044/aa045) until the full amount is matched.  No
052200*> open lot left at all -> synthesize a zero-cost UNKNOWN lot for
052300*> the shortfall so every disposal is always fully covered.
052400*>
052500     move     zero to Wl-Best-Ix.
052600     if       Lot-Slot-Cnt (Wl-Asset-Ix) > zero
052700              evaluate Prm-Strategy
052800                  when "FIFO" perform aa051-Pick-Fifo thru
052900                  aa051-Exit
053000                  when "LIFO" perform aa052-Pick-Lifo thru
053100                  aa052-Exit
053200                  when "HIFO" perform aa053-Pick-Hifo thru
053300                  aa053-Exit
053400                  when "LOFO" perform aa054-Pick-Lofo thru
053500                  aa054-Exit
053600                  when "LGUT" perform aa055-Pick-Lgut thru
053700                  aa055-Exit
053800                  when other perform aa051-Pick-Fifo thru
053900                  aa051-Exit
054000              end-evaluate.
054100*>
054200     if       Wl-Best-Ix = zero
054300              perform zz065-Synthesize-Unknown-Lot thru
054400              zz065-Exit.
054500*>
054600     perform  zz080-Dispose-One-Lot thru zz080-Exit.
054700*>
054800 aa050-Exit.
054900     exit     section.
055000*>
055100 aa051-Pick-Fifo          section.
055200*>*****************************
055300*>
055400     move     zero to Wl-Best-Ix.
055500     perform  zz090-Compare-Fifo thru zz090-Exit
055600              varying Wl-Lot-Ix from 1 by 1
055700              until Wl-Lot-Ix > Lot-Slot-Cnt (Wl-Asset-Ix).
055800*>
055900 aa051-Exit.
056000     exit     section.
056100*>
056200 zz090-Compare-Fifo       section.
056300*>*****************************
056400*>
056500     if       Lot-Open-Flag (Wl-Asset-Ix, Wl-Lot-Ix) = "Y"
056600        and  (Wl-Best-Ix = zero or
056700              Lot-Buy-Day-Num (Wl-Asset-Ix, Wl-Lot-Ix) <
056800              Lot-Buy-Day-Num (Wl-Asset-Ix, Wl-Best-Ix))
056900              move Wl-Lot-Ix to Wl-Best-Ix.
057000*>
057100 zz090-Exit.
057200     exit     section.
057300*>
057400 aa052-Pick-Lifo          section.
057500*>*****************************
057600*>
057700     move     zero to Wl-Best-Ix.
057800     perform  zz091-Compare-Lifo thru zz091-Exit
057900              varying Wl-Lot-Ix from 1 by 1
058000              until Wl-Lot-Ix > Lot-Slot-Cnt (Wl-Asset-Ix).
058100*>
058200 aa052-Exit.
058300     exit     section.
058400*>
058500 zz091-Compare-Lifo       section.
058600*>*****************************
058700*>
058800     if       Lot-Open-Flag (Wl-Asset-Ix, Wl-Lot-Ix) = "Y"
058900        and  (Wl-Best-Ix = zero or
059000              Lot-Buy-Day-Num (Wl-Asset-Ix, Wl-Lot-Ix) >
059100              Lot-Buy-Day-Num (Wl-Asset-Ix, Wl-Best-Ix))
059200              move Wl-Lot-Ix to Wl-Best-Ix.
059300*>
059400 zz091-Exit.
059500     exit     section.
059600*>
059700 aa053-Pick-Hifo          section.
059800*>*****************************
059900*>
060000     move     zero to Wl-Best-Ix.
060100     move     zero to Wl-Best-Price.
060200     perform  zz092-Compare-Hifo thru zz092-Exit
060300              varying Wl-Lot-Ix from 1 by 1
060400              until Wl-Lot-Ix > Lot-Slot-Cnt (Wl-Asset-Ix).
060500*>
060600 aa053-Exit.
060700     exit     section.
060800*>
060900 zz092-Compare-Hifo       section.
061000*>*****************************
061100*>
061200     if       Lot-Open-Flag (Wl-Asset-Ix, Wl-Lot-Ix) = "Y"
061300              perform zz095-Effective-Buy-Price thru zz095-Exit
061400              if Wl-Best-Ix = zero or Wl-Eff-Buy-Price >
061500              Wl-Best-Price
061600                  move Wl-Lot-Ix to Wl-Best-Ix
061700                  move Wl-Eff-Buy-Price to Wl-Best-Price
061800              end-if.
061900*>
062000 zz092-Exit.
062100     exit     section.
062200*>
062300 aa054-Pick-Lofo          section.
062400*>*****************************
062500*>
062600     move     zero to Wl-Best-Ix.
062700     move     zero to Wl-Best-Price.
062800     perform  zz093-Compare-Lofo thru zz093-Exit
062900              varying Wl-Lot-Ix from 1 by 1
063000              until Wl-Lot-Ix > Lot-Slot-Cnt (Wl-Asset-Ix).
063100*>
063200 aa054-Exit.
063300     exit     section.
063400*>
063500 zz093-Compare-Lofo       section.
063600*>*****************************
063700*>
063800     if       Lot-Open-Flag (Wl-Asset-Ix, Wl-Lot-Ix) = "Y"
063900              perform zz095-Effective-Buy-Price thru zz095-Exit
064000              if Wl-Best-Ix = zero or Wl-Eff-Buy-Price <
064100              Wl-Best-Price
064200                  move Wl-Lot-Ix to Wl-Best-Ix
064300                  move Wl-Eff-Buy-Price to Wl-Best-Price
064400              end-if.
064500*>
064600 zz093-Exit.
064700     exit     section.
064800*>
064900 aa055-Pick-Lgut          section.
065000*>*****************************
065100*>
065200*> Loss/Gain Utilization - six-tier priority scan (see BUSINESS
065300*> RULES).  Effective sell price is fixed for the whole disposal;
065400*> each tier's compare paragraph is run in turn until one of them
065500*> finds a candidate, at which point the later tiers are skipped.
065600*>
065700     if       Wl-Remaining-Amt = zero
065800              compute Wl-Eff-Sell-Price rounded =
065900                      Give-Value / Give-Amount
066000     else
066100              compute Wl-Eff-Sell-Price rounded =
066200                      Wl-Remaining-Proceeds / Wl-Remaining-Amt.
066300     move     zero to Wl-Best-Ix.
066400     move     zero to Wl-Best-Price.
066500     move     1    to Wl-Tier.
066600     perform  zz094-Lgut-Tier-Scan thru zz094-Exit
066700              with test after
066800              varying Wl-Tier from 1 by 1
066900              until Wl-Best-Ix not = zero or Wl-Tier > 6.
067000*>
067100 aa055-Exit.
067200     exit     section.
067300*>
067400 zz094-Lgut-Tier-Scan     section.
067500*>*****************************
067600*>
067700     move     zero to Wl-Best-Ix.
067800     move     zero to Wl-Best-Price.
067900     perform  zz096-Lgut-Compare-One thru zz096-Exit
068000              varying Wl-Lot-Ix from 1 by 1
068100              until Wl-Lot-Ix > Lot-Slot-Cnt (Wl-Asset-Ix).
068200*>
068300 zz094-Exit.
068400     exit     section.
068500*>
068600 zz096-Lgut-Compare-One   section.
068700*>*****************************
068800*>
068900     if       Lot-Open-Flag (Wl-Asset-Ix, Wl-Lot-Ix) not = "Y"
069000              go to zz096-Exit.
069100     perform  zz095-Effective-Buy-Price thru zz095-Exit.
069200     perform  zz097-Lot-Long-Term-Test  thru zz097-Exit.
069300*>
069400     evaluate true
069500         when Wl-Tier = 1 and Wl-Lot-Long-Term = "N"
069600                          and Wl-Eff-Buy-Price > Wl-Eff-Sell-Price
069700              perform zz098-Keep-If-Higher thru zz098-Exit
069800         when Wl-Tier = 2 and Wl-Lot-Long-Term = "Y"
069900                          and Wl-Eff-Buy-Price > Wl-Eff-Sell-Price
070000              perform zz098-Keep-If-Higher thru zz098-Exit
070100         when Wl-Tier = 3 and Wl-Lot-Long-Term = "N"
070200                          and Wl-Eff-Buy-Price = Wl-Eff-Sell-Price
070300              perform zz099-Keep-If-Newer  thru zz099-Exit
070400         when Wl-Tier = 4 and Wl-Lot-Long-Term = "Y"
070500                          and Wl-Eff-Buy-Price = Wl-Eff-Sell-Price
070600              perform zz099-Keep-If-Newer  thru zz099-Exit
070700         when Wl-Tier = 5 and Wl-Lot-Long-Term = "Y"
070800                          and Wl-Eff-Buy-Price < Wl-Eff-Sell-Price
070900              perform zz098-Keep-If-Higher thru zz098-Exit
071000         when Wl-Tier = 6 and Wl-Lot-Long-Term = "N"
071100                          and Wl-Eff-Buy-Price < Wl-Eff-Sell-Price
071200              perform zz098-Keep-If-Higher thru zz098-Exit
071300         when other  continue
071400     end-evaluate.
071500*>
071600 zz096-Exit.
071700     exit     section.
071800*>
071900 zz097-Lot-Long-Term-Test section.
072000*>*****************************
072100*>
072200*> LGUT re-tests short/long term against the DISPOSAL's own date,
072300*> not the run date, per the LGUT ranking rule.
072400*>
072500     move     "PD" to Du-Function.
072600     move     Give-Date to Du-Date-Text-1.
072700     call     "ct070" using Ct-Dateutil-Ws.
072800     compute  Wl-Holding-Days =
072900              Du-Day-Num-1 - Lot-Buy-Day-Num (Wl-Asset-Ix,
073000              Wl-Lot-Ix).
073100     if       Wl-Holding-Days > Prm-Holding-Days
073200              move "Y" to Wl-Lot-Long-Term
073300     else
073400              move "N" to Wl-Lot-Long-Term.
073500*>
073600 zz097-Exit.
073700     exit     section.
073800*>
073900 zz098-Keep-If-Higher     section.
074000*>*****************************
074100*>
074200     if Wl-Best-Ix = zero or Wl-Eff-Buy-Price > Wl-Best-Price
074300              move Wl-Lot-Ix to Wl-Best-Ix
074400              move Wl-Eff-Buy-Price to Wl-Best-Price.
074500*>
074600 zz098-Exit.
074700     exit     section.
074800*>
074900 zz099-Keep-If-Newer      section.
075000*>*****************************
075100*>
075200     if       Wl-Best-Ix = zero or
075300              Lot-Buy-Day-Num (Wl-Asset-Ix, Wl-Lot-Ix) >
075400              Lot-Buy-Day-Num (Wl-Asset-Ix, Wl-Best-Ix)
075500              move Wl-Lot-Ix to Wl-Best-Ix
075600              move Wl-Eff-Buy-Price to Wl-Best-Price.
075700*>
075800 zz099-Exit.
075900     exit     section.
076000*>
076100 zz095-Effective-Buy-Price section.
076200*>*****************************
076300*>
076400     if       Lot-Amount (Wl-Asset-Ix, Wl-Lot-Ix) = zero
076500              move zero to Wl-Eff-Buy-Price
076600     else
076700              compute Wl-Eff-Buy-Price rounded =
076800                      Lot-Cost-Basis (Wl-Asset-Ix, Wl-Lot-Ix) /
076900                      Lot-Amount (Wl-Asset-Ix, Wl-Lot-Ix).
077000*>
077100 zz095-Exit.
077200     exit     section.
077300*>
077400 zz065-Synthesize-Unknown-Lot section.
077500*>*****************************
077600*>
077700     add      1 to Wl-Unknown-Seq.
077800     add      1 to Lot-Slot-Cnt (Wl-Asset-Ix).
077900     move     Lot-Slot-Cnt (Wl-Asset-Ix) to Wl-Best-Ix.
078000     move     Wl-Best-Ix to Wl-Lot-Ix.
078100     string   "UNK-" delimited by size
078200              Give-Asset delimited by size
078300              "-" delimited by size
078400              Wl-Unknown-Seq delimited by size
078500         into Lot-Buy-Id (Wl-Asset-Ix, Wl-Best-Ix).
078600     move     Give-Date to Lot-Buy-Date (Wl-Asset-Ix, Wl-Best-Ix).
078700     move Give-Day-Num to Lot-Buy-Day-Num (Wl-Asset-Ix,
078800     Wl-Best-Ix).
078900     move "UNKNOWN" to Lot-Accrual-Type (Wl-Asset-Ix, Wl-Best-Ix).
079000     move Wl-Remaining-Amt to Lot-Amount (Wl-Asset-Ix,
079100     Wl-Best-Ix).
079200     move     zero to Lot-Cost-Basis (Wl-Asset-Ix, Wl-Best-Ix).
079300     move Give-Account to Lot-Account (Wl-Asset-Ix, Wl-Best-Ix).
079400     move     Give-Txid to Lot-Txid (Wl-Asset-Ix, Wl-Best-Ix).
079500     move     "Y" to Lot-Open-Flag (Wl-Asset-Ix, Wl-Best-Ix).
079600     perform  aa060-Write-Accrual-Row thru aa060-Exit.
079700*>
079800 zz065-Exit.
079900     exit     section.
080000*>
080100 zz080-Dispose-One-Lot    section.
080200*>*****************************
080300*>
080400*> Take exactly what's needed from Lot-Entry(Wl-Asset-Ix,
080500*> Wl-Best-Ix) - either the whole lot or a proportional split -
080600*> update the open-lot table, and write the disposal log row.
080700*>
080800     move     Wl-Best-Ix to Wl-Lot-Ix.
080900     if Lot-Amount (Wl-Asset-Ix, Wl-Lot-Ix) <= Wl-Remaining-Amt
081000              perform zz081-Dispose-Whole-Lot thru zz081-Exit
081100     else
081200              perform zz082-Dispose-Partial-Lot thru zz082-Exit.
081300*>
081400 zz080-Exit.
081500     exit     section.
081600*>
081700 zz081-Dispose-Whole-Lot  section.
081800*>*****************************
081900*>
082000     move     Lot-Amount (Wl-Asset-Ix, Wl-Lot-Ix) to Wl-Split-Amt.
082100     if       Wl-Disposal-Type = "REMOVED"
082200              move zero to Wl-Split-Cb
082300     else
082400              move Lot-Cost-Basis (Wl-Asset-Ix, Wl-Lot-Ix) to
082500              Wl-Split-Cb.
082600     move     "N" to Lot-Open-Flag (Wl-Asset-Ix, Wl-Lot-Ix).
082700     move     zero to Lot-Amount (Wl-Asset-Ix, Wl-Lot-Ix).
082800     move     zero to Lot-Cost-Basis (Wl-Asset-Ix, Wl-Lot-Ix).
082900     perform  zz085-Post-Disposal thru zz085-Exit.
083000*>
083100 zz081-Exit.
083200     exit     section.
083300*>
083400 zz082-Dispose-Partial-Lot section.
083500*>*****************************
083600*>
083700*> Proportional split by cost basis - (split/original, 18dp
083800*> half-up) x original cost basis - except fee disposals which
083900*> always split with cost basis zero on the piece taken.
084000*>
084100     move     Wl-Remaining-Amt to Wl-Split-Amt.
084200     if       Wl-Disposal-Type = "REMOVED"
084300              move zero to Wl-Split-Cb
084400     else
084500              compute Wl-Split-Ratio rounded =
084600                      Wl-Split-Amt / Lot-Amount (Wl-Asset-Ix,
084700                      Wl-Lot-Ix)
084800              compute Wl-Split-Cb rounded =
084900                      Wl-Split-Ratio * Lot-Cost-Basis
085000                      (Wl-Asset-Ix, Wl-Lot-Ix)
085100              subtract Wl-Split-Cb from
085200                       Lot-Cost-Basis (Wl-Asset-Ix, Wl-Lot-Ix).
085300     subtract Wl-Split-Amt from Lot-Amount (Wl-Asset-Ix,
085400     Wl-Lot-Ix).
085500     perform  zz085-Post-Disposal thru zz085-Exit.
085600*>
085700 zz082-Exit.
085800     exit     section.
085900*>
086000 zz085-Post-Disposal      section.
086100*>*****************************
086200*>
086300*> Wl-Split-Cb (cost basis share, set by zz081/zz082) and the
086400*> proceeds share are two different splits of two different
086500*> totals - work the proceeds share out here, against the
086600*> remaining amount/proceeds as they stood before this fragment
086700*> was taken, before either total is decremented.
086800*>
086900     if       Wl-Disposal-Type = "REMOVED"
087000              move zero to Wl-Split-Proceeds
087100     else
087200              perform zz086-Split-Proceeds thru zz086-Exit.
087300*>
087400     subtract Wl-Split-Amt      from Wl-Remaining-Amt.
087500     subtract Wl-Split-Proceeds from Wl-Remaining-Proceeds.
087600*>
087700     if       Wl-Disposal-Type not = "REMOVED"
087800              perform zz097-Lot-Long-Term-Test thru zz097-Exit
087900              if  Wl-Lot-Long-Term = "Y"
088000                  move "LONG_TERM" to Wl-Disposal-Type
088100              else
088200                  move "SHORT_TERM" to Wl-Disposal-Type
088300              end-if.
088400*>
088500     perform  aa070-Write-Disposal-Row thru aa070-Exit.
088600*>
088700 zz085-Exit.
088800     exit     section.
088900*>
089000 zz086-Split-Proceeds     section.
089100*>*****************************
089200*>
089300*> Proceeds share for a lot fragment = (fragment amount / total
089400*> remaining sell amount, 18dp half-up) x remaining proceeds.
089500*> Called before Wl-Remaining-Amt/-Proceeds are decremented.
089600*>
089700     if       Wl-Remaining-Amt = Wl-Split-Amt
089800              move Wl-Remaining-Proceeds to Wl-Split-Proceeds
089900     else
090000              compute Wl-Split-Ratio rounded =
090100                      Wl-Split-Amt / Wl-Remaining-Amt
090200              compute Wl-Split-Proceeds rounded =
090300                      Wl-Split-Ratio * Wl-Remaining-Proceeds.
090400*>
090500 zz086-Exit.
090600     exit     section.
090700*>
090800 aa060-Write-Accrual-Row  section.
090900*>*****************************
091000*>
091100     move     Lot-Buy-Date (Wl-Asset-Ix, Wl-Best-Ix) to Log-Date.
091200     move Lot-Accrual-Type (Wl-Asset-Ix, Wl-Best-Ix) to Log-Type.
091300     move     Give-Asset to Log-Asset.
091400     move     Lot-Amount (Wl-Asset-Ix, Wl-Best-Ix) to Log-Amount.
091500     move Lot-Cost-Basis (Wl-Asset-Ix, Wl-Best-Ix) to
091600     Log-Cost-Basis.
091700     move     spaces to Log-Proceeds.
091800     move     Lot-Buy-Id (Wl-Asset-Ix, Wl-Best-Ix) to Log-Buy-Id.
091900     move     spaces to Log-Sell-Id.
092000     move Lot-Account (Wl-Asset-Ix, Wl-Best-Ix) to Log-Account.
092100     move     Lot-Txid (Wl-Asset-Ix, Wl-Best-Ix) to Log-Txid.
092200     perform  zz110-Write-Log-Line thru zz110-Exit.
092300*>
092400 aa060-Exit.
092500     exit     section.
092600*>
092700 aa070-Write-Disposal-Row section.
092800*>*****************************
092900*>
093000     move     Give-Date to Log-Date.
093100     move     Wl-Disposal-Type to Log-Type.
093200     move     Give-Asset to Log-Asset.
093300     move     Wl-Split-Amt to Log-Amount.
093400     move     Wl-Split-Cb to Log-Cost-Basis.
093500     if       Wl-Disposal-Type = "REMOVED"
093600              move zero to Log-Proceeds
093700     else
093800              move Wl-Split-Proceeds to Log-Proceeds.
093900     move     Lot-Buy-Id (Wl-Asset-Ix, Wl-Lot-Ix) to Log-Buy-Id.
094000     move     Wl-Sell-Id to Log-Sell-Id.
094100     move     Give-Account to Log-Account.
094200     move     Give-Txid to Log-Txid.
094300     perform  zz110-Write-Log-Line thru zz110-Exit.
094400*>
094500 aa070-Exit.
094600     exit     section.
094700*>
094800 aa090-Call-Verifier      section.
094900*>*****************************
095000*>
095100*> Step 8 (Hand-off) - every generated log self-verifies before
095200*> the run is considered complete.
095300*>
095400     move     "CT040" to Cd-Caller.
095500     move     "CT050" to Cd-Called.
095600     call     "ct050" using CT-Calling-Data.
095700*>
095800 aa090-Exit.
095900     exit     section.
096000*>
096100 zz120-Print-Price-Warnings section.
096200*>*****************************
096300*>
096400     if       Pf-Cnt = zero
096500              go to zz120-Exit.
096600     display "CT040 - historical price not found, value defaulted"
096700     .
096800     display  "        to zero for the following asset(s) -".
096900     perform  zz121-Display-One-Fail thru zz121-Exit
097000              varying WS-Sub from 1 by 1 until WS-Sub > Pf-Cnt.
097100*>
097200 zz120-Exit.
097300     exit     section.
097400*>
097500 zz121-Display-One-Fail   section.
097600*>*****************************
097700*>
097800     display  "        " Pf-Tab-Asset (WS-Sub).
097900*>
098000 zz121-Exit.
098100     exit     section.
098200*>
098300 zz030-Load-Config        section.
098400*>*****************************
098500*>
098600     move     zero to Cfg-Tab-Cnt.
098700     read     CT-Config-File
098800              at end move "10" to Cfg-Status.
098900     perform  zz031-Load-One-Config thru zz031-Exit
099000              until Cfg-Status = "10".
099100*>
099200 zz030-Exit.
099300     exit     section.
099400*>
099500 zz031-Load-One-Config    section.
099600*>*****************************
099700*>
099800     add      1 to Cfg-Tab-Cnt.
099900     unstring CT-Config-Line delimited by ","
100000              into Cfg-Tab-Asset (Cfg-Tab-Cnt)
100100                   Cfg-Tab-Stablecoin (Cfg-Tab-Cnt)
100200                   Cfg-Tab-Exclude (Cfg-Tab-Cnt)
100300                   Cfg-Tab-Rename-To (Cfg-Tab-Cnt).
100400     read     CT-Config-File
100500              at end move "10" to Cfg-Status.
100600*>
100700 zz031-Exit.
100800     exit     section.
100900*>
101000 zz035-Load-Prices        section.
101100*>*****************************
101200*>
101300     move     zero to Prc-Tab-Cnt.
101400     read     CT-Price-File
101500              at end move "10" to Prc-Status.
101600     perform  zz036-Load-One-Price thru zz036-Exit
101700              until Prc-Status = "10".
101800*>
101900 zz035-Exit.
102000     exit     section.
102100*>
102200 zz036-Load-One-Price     section.
102300*>*****************************
102400*>
102500     add      1 to Prc-Tab-Cnt.
102600     unstring CT-Price-Line delimited by ","
102700              into Wp-Ccyymmdd-Text
102800                   Prc-Tab-Asset (Prc-Tab-Cnt)
102900                   Wp-Value-Text.
103000     move     Wp-Ccyymmdd-Text to Prc-Tab-Date (Prc-Tab-Cnt).
103100     move     Wp-Value-Text    to Prc-Tab-Value (Prc-Tab-Cnt).
103200     read     CT-Price-File
103300              at end move "10" to Prc-Status.
103400*>
103500 zz036-Exit.
103600     exit     section.
103700*>
103800 zz050-Read-Event         section.
103900*>*****************************
104000*>
104100*> Reads one CT-Event-File row, applies rename/stablecoin/exclude
104200*> filtering, fills a blank Value via the price table, and works
104300*> out the day-number & type-priority the sort will use.
104400*>
104500     read     CT-Event-File
104600              at end move "10" to Evt-Status
104700                     go to zz050-Exit.
104800     add      1 to Evt-Line-No.
104900     unstring CT-Event-Line delimited by ","
105000              into Evt-Date Evt-Account Evt-Event Evt-Asset
105100                   WS-Csv-Amount WS-Csv-Value Evt-Txid.
105200     move     WS-Csv-Amount to Evt-Amount.
105300     move     WS-Csv-Value  to Evt-Value.
105400*>   Amount must be a real, positive quantity - CT030 never writes
105500*>   a zero-amount leg, so a zero or negative figure here means a
105600*>   corrupt hand-off file, not a legitimate event.
105700     if       Evt-Amount not > zero
105800              display CT012 " Amount, line " Evt-Line-No
105900              move 1 to Cd-Term-Code
106000              go to zz050-Skip.
106100*>
106200     move     Evt-Asset to Wcf-Lookup-Symbol.
106300     perform  zz051-Lookup-Config thru zz051-Exit.
106400     if       Wcf-Rename-To not = spaces
106500              move Wcf-Rename-To to Evt-Asset.
106600     if       Wcf-Stablecoin = "Y" or Wcf-Exclude = "Y"
106700              go to zz050-Skip.
106800*>
106900     if       WS-Csv-Value = spaces
107000              perform zz052-Fill-Blank-Value thru zz052-Exit.
107100*>   Value may legitimately be zero (a worthless-asset disposal)
107200*>   but never negative - same corrupt-file reasoning as Amount.
107300     if       Evt-Value < zero
107400              display CT012 " Value, line " Evt-Line-No
107500              move 1 to Cd-Term-Code
107600              go to zz050-Skip.
107700     move     "PD" to Du-Function.
107800     move     Evt-Date to Du-Date-Text-1.
107900     call     "ct070" using Ct-Dateutil-Ws.
108000     move     Du-Day-Num-1 to Evt-Day-Num.
108100     evaluate Evt-Event
108200         when "FEE"      move 1 to Evt-Type-Priority
108300         when "DEPOSIT"  move 2 to Evt-Type-Priority
108400         when "SELL"     move 3 to Evt-Type-Priority
108500         when "BUY"      move 4 to Evt-Type-Priority
108600         when "REWARD"   move 5 to Evt-Type-Priority
108700         when "WITHDRAW" move 6 to Evt-Type-Priority
108800         when other      move 7 to Evt-Type-Priority
108900     end-evaluate.
109000     string   Evt-Account delimited by size " " delimited by size
109100              Evt-Asset   delimited by size " " delimited by size
109200              Evt-Date    delimited by size " " delimited by size
109300              Evt-Event   delimited by size " " delimited by size
109400              Evt-Txid    delimited by size " #" delimited by size
109500              Evt-Line-No delimited by size
109600         into Evt-Id.
109700     go to zz050-Exit.
109800*>
109900 zz050-Skip.
110000     perform  zz050-Read-Event thru zz050-Exit.
110100*>
110200 zz050-Exit.
110300     exit     section.
110400*>
110500 zz051-Lookup-Config      section.
110600*>*****************************
110700*>
110800     move     "N" to Wcf-Stablecoin.
110900     move     "N" to Wcf-Exclude.
111000     move     spaces to Wcf-Rename-To.
111100     move     zero to WS-Best-Sub.
111200     perform  zz053-Compare-One-Config thru zz053-Exit
111300              varying WS-Sub from 1 by 1 until WS-Sub >
111400              Cfg-Tab-Cnt.
111500     if       WS-Best-Sub not = zero
111600              move Cfg-Tab-Stablecoin (WS-Best-Sub) to
111700              Wcf-Stablecoin
111800              move Cfg-Tab-Exclude    (WS-Best-Sub) to Wcf-Exclude
111900              move Cfg-Tab-Rename-To (WS-Best-Sub) to
112000              Wcf-Rename-To.
112100*>
112200 zz051-Exit.
112300     exit     section.
112400*>
112500 zz053-Compare-One-Config section.
112600*>*****************************
112700*>
112800     if       Cfg-Tab-Asset (WS-Sub) = Wcf-Lookup-Symbol
112900              move WS-Sub to WS-Best-Sub.
113000*>
113100 zz053-Exit.
113200     exit     section.
113300*>
113400 zz052-Fill-Blank-Value   section.
113500*>*****************************
113600*>
113700     move     "CD" to Du-Function.
113800     move     Evt-Date to Du-Date-Text-1.
113900     call     "ct070" using Ct-Dateutil-Ws.
114000     move     Du-Ccyymmdd to Wp-Ccyymmdd.
114100     move     Evt-Asset to Wp-Asset.
114200     move     zero to Wp-Value.
114300     move     "N"  to Wp-Found.
114400     perform  zz054-Compare-One-Price thru zz054-Exit
114500              varying WS-Sub2 from 1 by 1
114600              until WS-Sub2 > Prc-Tab-Cnt or Wp-Found = "Y".
114700     if       Wp-Found = "N"
114800              perform zz056-Record-Price-Fail thru zz056-Exit.
114900     compute  Evt-Value rounded = Wp-Value * Evt-Amount.
115000*>
115100 zz052-Exit.
115200     exit     section.
115300*>
115400 zz056-Record-Price-Fail  section.
115500*>*****************************
115600*>
115700*> Keeps a short distinct list of assets the price table let us
115800*> down on this run, so aa000-Main can warn about them at Eoj -
115900*> mirrors the DoW the source's price-cache client logs a miss
116000*> for later review, just without the live HTTP retry.
116100*>
116200     move     zero to WS-Best-Sub.
116300     perform  zz057-Compare-One-Fail thru zz057-Exit
116400              varying WS-Sub from 1 by 1 until WS-Sub > Pf-Cnt.
116500     if       WS-Best-Sub = zero and Pf-Cnt < 60
116600              add  1 to Pf-Cnt
116700              move Wp-Asset to Pf-Tab-Asset (Pf-Cnt).
116800*>
116900 zz056-Exit.
117000     exit     section.
117100*>
117200 zz057-Compare-One-Fail   section.
117300*>*****************************
117400*>
117500     if       Pf-Tab-Asset (WS-Sub) = Wp-Asset
117600              move WS-Sub to WS-Best-Sub.
117700*>
117800 zz057-Exit.
117900     exit     section.
118000*>
118100 zz054-Compare-One-Price  section.
118200*>*****************************
118300*>
118400     if       Prc-Tab-Date (WS-Sub2)  = Wp-Ccyymmdd
118500        and   Prc-Tab-Asset (WS-Sub2) = Wp-Asset
118600              move Prc-Tab-Value (WS-Sub2) to Wp-Value
118700              move "Y" to Wp-Found.
118800*>
118900 zz054-Exit.
119000     exit     section.
119100*>
119200 zz055-Check-Coherence    section.
119300*>*****************************
119400*>
119500     move     "CO" to Du-Function.
119600     move     Wt-Earliest-Date to Du-Date-Text-1.
119700     move     Evt-Date to Du-Date-Text-2.
119800     call     "ct070" using Ct-Dateutil-Ws.
119900     if       Du-Minute-Diff >= 60
120000              display CT005
120100              move 1 to Cd-Term-Code.
120200*>
120300 zz055-Exit.
120400     exit     section.
120500*>
120600 zz060-Write-Norm-Row     section.
120700*>*****************************
120800*>
120900     move     Evt-Day-Num       to Nrm-Day-Num.
121000     move     Evt-Type-Priority to Nrm-Type-Priority.
121100     move     Evt-Date          to Nrm-Date.
121200     move     Evt-Account       to Nrm-Account.
121300     move     Evt-Event         to Nrm-Event.
121400     move     Evt-Asset         to Nrm-Asset.
121500     move     Evt-Amount        to Nrm-Amount.
121600     move     Evt-Value         to Nrm-Value.
121700     move     Evt-Txid          to Nrm-Txid.
121800     move     Evt-Line-No       to Nrm-Line-No.
121900     move     Evt-Id            to Nrm-Id.
122000     write    CT-Norm-Record.
122100*>
122200 zz060-Exit.
122300     exit     section.
122400*>
122500 zz040-Read-Sorted        section.
122600*>*****************************
122700*>
122800     read     CT-Srt-File
122900              at end move "10" to Srt-Status.
123000*>
123100 zz040-Exit.
123200     exit     section.
123300*>
123400 zz070-Find-Or-Add-Asset  section.
123500*>*****************************
123600*>
123700     move     zero to Wl-Asset-Ix.
123800     perform  zz071-Compare-One-Asset thru zz071-Exit
123900              varying WS-Sub from 1 by 1 until WS-Sub >
124000              Lot-Asset-Cnt.
124100     if       Wl-Asset-Ix = zero
124200              add 1 to Lot-Asset-Cnt
124300              move Lot-Asset-Cnt to Wl-Asset-Ix
124400              move Give-Asset to Lot-Slot-Asset (Wl-Asset-Ix)
124500              move zero to Lot-Slot-Cnt (Wl-Asset-Ix).
124600*>
124700 zz070-Exit.
124800     exit     section.
124900*>
125000 zz071-Compare-One-Asset  section.
125100*>*****************************
125200*>
125300     if       Lot-Slot-Asset (WS-Sub) = Give-Asset
125400              move WS-Sub to Wl-Asset-Ix.
125500*>
125600 zz071-Exit.
125700     exit     section.
125800*>
125900 zz075-Open-New-Lot       section.
126000*>*****************************
126100*>
126200     add      1 to Lot-Slot-Cnt (Wl-Asset-Ix).
126300     move     Lot-Slot-Cnt (Wl-Asset-Ix) to Wl-Best-Ix.
126400     string   Give-Account delimited by size " " delimited by size
126500              Give-Asset delimited by size " " delimited by size
126600              Give-Date delimited by size " " delimited by size
126700              Give-Event delimited by size " " delimited by size
126800              Give-Txid delimited by size " #" delimited by size
126900              Give-Line-No delimited by size
127000         into Lot-Buy-Id (Wl-Asset-Ix, Wl-Best-Ix).
127100     move     Give-Date to Lot-Buy-Date (Wl-Asset-Ix, Wl-Best-Ix).
127200     move Give-Day-Num to Lot-Buy-Day-Num (Wl-Asset-Ix,
127300     Wl-Best-Ix).
127400     move     "BUY" to Lot-Accrual-Type (Wl-Asset-Ix, Wl-Best-Ix).
127500     move     Give-Amount to Lot-Amount (Wl-Asset-Ix, Wl-Best-Ix).
127600     move Give-Value to Lot-Cost-Basis (Wl-Asset-Ix, Wl-Best-Ix).
127700     move Give-Account to Lot-Account (Wl-Asset-Ix, Wl-Best-Ix).
127800     move     Give-Txid to Lot-Txid (Wl-Asset-Ix, Wl-Best-Ix).
127900     move     "Y" to Lot-Open-Flag (Wl-Asset-Ix, Wl-Best-Ix).
128000     perform  aa060-Write-Accrual-Row thru aa060-Exit.
128100*>
128200 zz075-Exit.
128300     exit     section.
128400*>
128500 zz076-Open-Carryover-Lot section.
128600*>*****************************
128700*>
128800     add      1 to Lot-Slot-Cnt (Wl-Asset-Ix).
128900     move     Lot-Slot-Cnt (Wl-Asset-Ix) to Wl-Best-Ix.
129000     string   Give-Account delimited by size " " delimited by size
129100              Give-Asset delimited by size " " delimited by size
129200              Give-Date delimited by size " " delimited by size
129300              Give-Event delimited by size " " delimited by size
129400              Give-Txid delimited by size " #" delimited by size
129500              Give-Line-No delimited by size
129600         into Lot-Buy-Id (Wl-Asset-Ix, Wl-Best-Ix).
129700     move     Give-Date to Lot-Buy-Date (Wl-Asset-Ix, Wl-Best-Ix).
129800     move Give-Day-Num to Lot-Buy-Day-Num (Wl-Asset-Ix,
129900     Wl-Best-Ix).
130000     move "CARRYOVER" to Lot-Accrual-Type (Wl-Asset-Ix,
130100     Wl-Best-Ix).
130200     move     Give-Amount to Lot-Amount (Wl-Asset-Ix, Wl-Best-Ix).
130300     move Give-Value to Lot-Cost-Basis (Wl-Asset-Ix, Wl-Best-Ix).
130400     move Give-Account to Lot-Account (Wl-Asset-Ix, Wl-Best-Ix).
130500     move     Give-Txid to Lot-Txid (Wl-Asset-Ix, Wl-Best-Ix).
130600     move     "Y" to Lot-Open-Flag (Wl-Asset-Ix, Wl-Best-Ix).
130700     perform  aa060-Write-Accrual-Row thru aa060-Exit.
130800*>
130900 zz076-Exit.
131000     exit     section.
131100*>
131200 zz077-Open-Reward-Lot    section.
131300*>*****************************
131400*>
131500     add      1 to Lot-Slot-Cnt (Wl-Asset-Ix).
131600     move     Lot-Slot-Cnt (Wl-Asset-Ix) to Wl-Best-Ix.
131700     string   Give-Account delimited by size " " delimited by size
131800              Give-Asset delimited by size " " delimited by size
131900              Give-Date delimited by size " " delimited by size
132000              Give-Event delimited by size " " delimited by size
132100              Give-Txid delimited by size " #" delimited by size
132200              Give-Line-No delimited by size
132300         into Lot-Buy-Id (Wl-Asset-Ix, Wl-Best-Ix).
132400     move     Give-Date to Lot-Buy-Date (Wl-Asset-Ix, Wl-Best-Ix).
132500     move Give-Day-Num to Lot-Buy-Day-Num (Wl-Asset-Ix,
132600     Wl-Best-Ix).
132700     move     Give-Amount to Lot-Amount (Wl-Asset-Ix, Wl-Best-Ix).
132800     if       CT-Reward-On
132900              move "INCOME" to Lot-Accrual-Type (Wl-Asset-Ix,
133000              Wl-Best-Ix)
133100              move Give-Value to Lot-Cost-Basis (Wl-Asset-Ix,
133200              Wl-Best-Ix)
133300     else
133400              move "BUY" to Lot-Accrual-Type (Wl-Asset-Ix,
133500              Wl-Best-Ix)
133600              move zero to Lot-Cost-Basis (Wl-Asset-Ix,
133700              Wl-Best-Ix).
133800     move Give-Account to Lot-Account (Wl-Asset-Ix, Wl-Best-Ix).
133900     move     Give-Txid to Lot-Txid (Wl-Asset-Ix, Wl-Best-Ix).
134000     move     "Y" to Lot-Open-Flag (Wl-Asset-Ix, Wl-Best-Ix).
134100     perform  aa060-Write-Accrual-Row thru aa060-Exit.
134200*>
134300 zz077-Exit.
134400     exit     section.
134500*>
134600 zz110-Write-Log-Line     section.
134700*>*****************************
134800*>
134900     move     Log-Amount to WS-Csv-Amount.
135000     move     Log-Cost-Basis to WS-Csv-Value.
135100     if       Log-Proceeds = spaces
135200              move spaces to WS-Csv-Proceeds
135300     else
135400              move Log-Proceeds to WS-Csv-Proceeds
135500     end-if.
135600     string Log-Date delimited by size "," delimited by size
135700              Log-Type delimited by size "," delimited by size
135800              Log-Asset delimited by size "," delimited by size
135900              WS-Csv-Amount delimited by size "," delimited by
136000              size
136100              WS-Csv-Value delimited by size "," delimited by size
136200              WS-Csv-Proceeds delimited by size "," delimited by
136300              size
136400              Log-Buy-Id delimited by size "," delimited by size
136500              Log-Sell-Id delimited by size "," delimited by size
136600              Log-Account delimited by size "," delimited by size
136700              Log-Txid       delimited by size
136800         into CT-Log-Line.
136900     write    CT-Log-Line.
137000     add      1 to WS-Log-Cnt.
137100*>
137200 zz110-Exit.
137300     exit     section.
