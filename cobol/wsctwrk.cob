000100*>*******************************************
000200*>                                          *
000300*>  Common Work Fields For The CT Suite     *
000400*>     Date/Time Areas & Error Messages     *
000500*>*******************************************
000600*>
000700*> Pulled out of the WS-Data block that was being retyped in
000800*> every one of ct000/ct030/ct040/ct050 almost word for word -
000900*> one copybook now, one place to fix a date bug.
001000*>
001100*> 05/11/25 vbc - Created from the common WSA/WSB/WSD block.
001200*> 19/11/25 vbc - Added CT- error messages for the tax engine
001300*>                & verifier (was going to just reuse SY0nn
001400*>                but they read wrong out of context).
001500*> 02/12/25 vbc - Added WS-Today-YMD (comp) for the year-fence
001600*>                checks - cheaper to compare than display.
001700*> 09/12/25 vbc - Added CT012 - CT040's event reader now rejects
001800*>                a zero/negative Amount or a negative Value on
001900*>                load rather than carrying bad figures forward.
002000*>
002100 01  WS-Data.
002200     03  WS-Reply             pic x.
002300     03  WS-Rec-Cnt           pic 9(7)      comp.
002400     03  WS-Evt-Cnt           pic 9(7)      comp.
002500     03  WS-Log-Cnt           pic 9(7)      comp.
002600     03  WS-Asset-Cnt         pic 999       comp.
002700     03  WS-Lot-Cnt           pic 9(5)      comp.
002800     03  WS-Sub               pic 9(5)      comp.
002900     03  WS-Sub2              pic 9(5)      comp.
003000     03  WS-Best-Sub          pic 9(5)      comp.
003100     03  filler               pic x(11).
003200*>
003300 01  WSA-Date.
003400     03  WSA-cc               pic 99.
003500     03  WSA-yy               pic 99.
003600     03  WSA-mm               pic 99.
003700     03  WSA-dd               pic 99.
003800 01  WSA-Date9 redefines WSA-Date
003900                             pic 9(8).
004000 01  WSB-Time.
004100     03  WSB-hh               pic 99.
004200     03  WSB-mm               pic 99.
004300     03  WSB-ss               pic 99.
004400     03  filler               pic xx.
004500 01  WSB-Time9 redefines WSB-Time
004600                             pic x(8).
004700 01  WSD-Time.
004800     03  WSD-hh               pic 99.
004900     03  WSD-c1               pic x  value ":".
005000     03  WSD-mm               pic 99.
005100     03  WSD-c2               pic x  value ":".
005200     03  WSD-ss               pic 99.
005300 01  WSD-Time9 redefines WSD-Time
005400                             pic x(8).
005500*>
005600 01  WS-Today-YMD             pic 9(8)      comp.
005700*>
005800 01  Error-Messages.
005900*> System wide, cf. SY0nn in the payroll module.
006000     03 SY001 pic x(46) value
006100     "SY001 Aborting run - see message above".
006200     03 SY014 pic x(43) value
006300     "SY014 Nothing to do - no input data found".
006400*> Module specific to the CT suite.
006500     03 CT001 pic x(45) value
006600     "CT001 CT-Event-File not found -            ".
006700     03 CT002 pic x(45) value
006800     "CT002 CT-Config-File not found -           ".
006900     03 CT003 pic x(45) value
007000     "CT003 CT-Log-File open for output failed -  ".
007100     03 CT004 pic x(45) value
007200     "CT004 CT-Log-File open for input failed -   ".
007300     03 CT005 pic x(45) value
007400     "CT005 TransactionID group exceeds 60 minutes".
007500     03 CT006 pic x(45) value
007600     "CT006 Event year outside tax-year fence -   ".
007700     03 CT007 pic x(45) value
007800     "CT007 Undistributed sell proceeds not zero -".
007900     03 CT008 pic x(45) value
008000     "CT008 Duplicate Buy ID on log -             ".
008100     03 CT009 pic x(45) value
008200     "CT009 Disposal Buy ID not found on log -    ".
008300     03 CT010 pic x(45) value
008400     "CT010 Accrual remaining amount went negative".
008500     03 CT012 pic x(45) value
008600     "CT012 Event Amount/Value fails load check - ".
008700*>
008800 01  WS-Eval-Msg              pic x(25)     value spaces.
008900 01  Error-Code               pic 999       comp.
009000*>
