000100*>****************************************************************
000200*>                                                               *
000300*> CryptoTaxes - Date / Time Utility Routine *
000400*> Parses M/d/yyyy H:mm:ss timestamps, computes day and *
000500*>        minute differences for the holding-period and the      *
000600*> TransactionID coherence window rules. *
000700*>                                                               *
000800*>****************************************************************
000900*>
001000 identification          division.
001100*>===============================
001200*>
001300*>**
001400 program-id. ct070.
001500*>**
001600 author. Vincent B Coen FBCS, FIDM, FIDPM.
001700*>**
001800 installation. Applewood Computers - Digital Asset Systems Group.
001900*>**
002000 date-written. 14/03/1987.
002100*>**
002200 date-compiled.
002300*>**
002400 security. Copyright (C) 1987-2026 & later, Vincent Bryan Coen.
002500*> Distributed under the GNU General Public License.
002600*>                        See the file COPYING for details.
002700*>**
002800 remarks. Common Date/Time Routine For The CryptoTaxes Suite.
002900*> Called by CT040 and CT050 to turn the American-style
003000*> M/d/yyyy H:mm:ss stamp used throughout the exchange
003100*> export files into a binary day number (for holding
003200*> period and sort work) and to test whether two legs
003300*> of a wallet movement fall inside the 60 minute
003400*> window used to treat them as one TransactionID.
003500*>**
003600*>    Version.            See Prog-Name In Ws.
003700*>**
003800*> Called Modules. None - uses FUNCTION Integer-Of-Date for
003900*    day-number work.
004000*>**
004100*>    Functions Used.     INTEGER-OF-DATE, TEST-DATE-YYYYMMDD.
004200*>**
004300*>    Files used.         None - subroutine only.
004400*>**
004500*>    Error messages used.
004600*>                        CT090, CT091.
004700*>**
004800*> changes:
004900*> 14/03/87 vbc - Created as CT070 for the lot-accounting tax
005000*    module -
005100*> dd/mm/yyyy day-number conversion only, UK format.
005200*> 02/09/91 vbc - .01 Added minute-of-day extraction for the
005300*    exchange
005400*> reconciliation batch (module withdrawn 1994).
005500*> 19/11/98 vbc - 2.0.00 Year 2000 remediation - Test-Date9 now
005600*    full
005700*>                       CCYYMMDD throughout, no more windowed YY.
005800*> Confirmed no 2-digit year fields remain in CT.
005900*> 08/05/03 vbc -    .01 Reworked to accept the US-style M/d/yyyy
006000*> H:mm:ss stamp used by the on-line exchanges
006100*> rather than the UK dd/mm/ccyy form, per the
006200*>                       new digital-asset feed spec.
006300*> 13/08/07 vbc - .02 Added Du-Minute-Diff / 60 minute coherence
006400*    test
006500*> for wallet TransactionID grouping (req 3311).
006600*> 16/04/24 vbc Copyright notice update superseding all previous.
006700*> 19/09/25 vbc - 3.3.00 Version update and builds reset with rest
006800*    of suite.
006900*> 21/11/25 vbc - .03 Added Du-Function "MO" month/year extract
007000*    for
007100*>                       the CT050 monthly breakdown report.
007200*> 28/11/25 vbc - .04 CT090/CT091 were set up but never actually
007300*>                       displayed - wired Error-Code through to
007400*> Error-Msg-Entry so a bad call gets a message
007500*>                       on the way out, not just Du-Valid = N.
007600*>**
007700*>****************************************************************
007800*>
007900*> Copyright Notice.
008000*> ****************
008100*>
008200*> These files and programs are part of the Applewood Computers
008300*    Accounting
008400*> System and is Copyright (c) Vincent B Coen. 1976-2026 and
008500*    later.
008600*>
008700*> This program is now free software; you can redistribute it
008800*    and/or modify it
008900*> under the terms listed here and of the GNU General Public
009000*    License as
009100*> published by the Free Software Foundation; version 3 and later
009200*    as revised
009300*> for PERSONAL USAGE ONLY and that includes for use within a
009400*    business but
009500*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
009600*>
009700*> ACAS is distributed in the hope that it will be useful, but
009800*    WITHOUT
009900*> ANY WARRANTY; without even the implied warranty of
010000*    MERCHANTABILITY or
010100*> FITNESS FOR A PARTICULAR PURPOSE. See the GNU General Public
010200*    License
010300*> for more details.
010400*>
010500*> You should have received a copy of the GNU General Public
010600*    License along
010700*> with ACAS; see the file COPYING. If not, write to the Free
010800*    Software
010900*> Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307
011000*    USA.
011100*>
011200*>****************************************************************
011300*>
011400 environment              division.
011500*>================================
011600*>
011700 copy  "envdiv.cob".
011800 input-output             section.
011900*>------------------------------
012000*>
012100 data                     division.
012200*>========================
012300 working-storage section.
012400*>-----------------------
012500*>
012600 77  Prog-Name            pic x(15) value "CT070 (3.3.03)".
012700*>
012800 01  Ct070-Ws-Data.
012900     03  Z                pic 99            comp.
013000     03  Wu-Month         pic 99.
013100     03  Wu-Day           pic 99.
013200     03  Wu-Year          pic 9(4).
013300     03  Wu-Hour          pic 99.
013400     03  Wu-Minute        pic 99.
013500     03  Wu-Second        pic 99.
013600     03  Wu-Stamp         pic x(19).
013700     03  Wu-Test-Date.
013800         05  Wu-Test-Ccyy.
013900             07  Wu-Test-Cc     pic 99.
014000             07  Wu-Test-Yy     pic 99.
014100         05  Wu-Test-Mm         pic 99.
014200         05  Wu-Test-Dd         pic 99.
014300     03  Wu-Test-Date9    redefines Wu-Test-Date pic 9(8).
014400     03  Wu-Test-Date-X   redefines Wu-Test-Date pic x(8).
014500     03  Wu-Minutes-Of-Day-1  pic s9(9) comp.
014600     03  Wu-Minutes-Of-Day-2  pic s9(9) comp.
014700     03  filler               pic x(04).
014800*>
014900 01  Error-Messages.
015000     03 CT090 pic x(30) value "CT090 Invalid Date/Time Stamp".
015100     03 CT091 pic x(30) value "CT091 Unknown Du-Function Code".
015200 01  Error-Msg-Tab redefines Error-Messages.
015300     03  Error-Msg-Entry  pic x(30) occurs 2.
015400*>
015500 01  Error-Code           pic 999.
015600*>
015700 linkage                  section.
015800*>=======================
015900*>
016000*>*********
016100*> ct070  *
016200*>*********
016300*>
016400 copy "wsctdu.cob".
016500*>
016600 procedure  division using Ct-Dateutil-Ws.
016700*>==========================================
016800*>
016900*> Du-Function :
017000*> PD Parse Du-Date-Text-1 to Du-Day-Num-1 (Du-Date-Text-2
017100*    ignored).
017200*> DF Parse both stamps, return Du-Day-Diff = Day-Num-2 -
017300*    Day-Num-1.
017400*> MO Parse Du-Date-Text-1, return Du-Month-Num / Du-Year-Num
017500*    only.
017600*> CO Parse both stamps, return Du-Minute-Diff (absolute, for the
017700*>       60 minute TransactionID coherence test in CT040 zz025).
017800*>   CD  Parse Du-Date-Text-1, return Du-Ccyymmdd (for the CT030
017900*>       historical-price table key, which has no time element).
018000*>
018100 aa000-Main               section.
018200*>**********************************
018300     move     "Y" to Du-Valid.
018400     evaluate Du-Function
018500         when "PD" perform aa010-Parse-Date-1 thru aa010-Exit
018600         when "DF" perform aa020-Day-Difference thru aa020-Exit
018700         when "MO" perform aa030-Month-Of thru aa030-Exit
018800         when "CO" perform aa040-Coherence-Test thru aa040-Exit
018900         when "CD" perform aa045-Ccyymmdd-Of thru aa045-Exit
019000         when  other move 2 to Error-Code
019100                     move "N" to Du-Valid
019200     end-evaluate.
019300     if       Du-Valid = "N" and Error-Code > zero
019400              display Error-Msg-Entry (Error-Code).
019500     goback.
019600*>
019700 aa000-Exit.  exit section.
019800*>
019900 aa010-Parse-Date-1       section.
020000*>*****************************
020100*>
020200*> Turn Du-Date-Text-1 (M/d/yyyy H:mm:ss) into Du-Day-Num-1, the
020300*> binary day number FUNCTION Integer-Of-Date gives us for
020400*    CCYYMMDD -
020500*> zero returned & Du-Valid set to N if the stamp will not parse.
020600*>
020700     move     Du-Date-Text-1 to Wu-Stamp.
020800     perform  zz050-Unstring-Stamp thru zz050-Exit.
020900     if       Du-Valid = "N"
021000              go to aa010-Exit.
021100     move     Wu-Year  to Wu-Test-Ccyy.
021200     move     Wu-Month to Wu-Test-Mm.
021300     move     Wu-Day   to Wu-Test-Dd.
021400     if FUNCTION Test-Date-YYYYMMDD (Wu-Test-Date9) not = zero
021500              move "N" to Du-Valid
021600              move 1 to Error-Code
021700              move zero to Du-Day-Num-1
021800              go to aa010-Exit.
021900     move FUNCTION Integer-Of-Date (Wu-Test-Date9) to
022000     Du-Day-Num-1.
022100*>
022200 aa010-Exit.
022300     exit     section.
022400*>
022500 aa020-Day-Difference     section.
022600*>*****************************
022700*>
022800*> Used by CT040 aa045/zz055 for the 363 day short/long term test
022900*> and by zz055-Pick-Lgut for the holding period compare.
023000*>
023100     move     Du-Date-Text-1 to Wu-Stamp.
023200     perform  zz050-Unstring-Stamp thru zz050-Exit.
023300     if       Du-Valid = "N"
023400              go to aa020-Exit.
023500     move     Wu-Year  to Wu-Test-Ccyy.
023600     move     Wu-Month to Wu-Test-Mm.
023700     move     Wu-Day   to Wu-Test-Dd.
023800     move FUNCTION Integer-Of-Date (Wu-Test-Date9) to
023900     Du-Day-Num-1.
024000*>
024100     move     Du-Date-Text-2 to Wu-Stamp.
024200     perform  zz050-Unstring-Stamp thru zz050-Exit.
024300     if       Du-Valid = "N"
024400              go to aa020-Exit.
024500     move     Wu-Year  to Wu-Test-Ccyy.
024600     move     Wu-Month to Wu-Test-Mm.
024700     move     Wu-Day   to Wu-Test-Dd.
024800     move FUNCTION Integer-Of-Date (Wu-Test-Date9) to
024900     Du-Day-Num-2.
025000*>
025100     subtract Du-Day-Num-1 from Du-Day-Num-2 giving Du-Day-Diff.
025200*>
025300 aa020-Exit.
025400     exit     section.
025500*>
025600 aa030-Month-Of           section.
025700*>*****************************
025800*>
025900*> Used by CT050 zz090-Build-Monthly to bucket a log row into its
026000*> calendar month for the year the row belongs to.
026100*>
026200     move     Du-Date-Text-1 to Wu-Stamp.
026300     perform  zz050-Unstring-Stamp thru zz050-Exit.
026400     if       Du-Valid = "N"
026500              go to aa030-Exit.
026600     move     Wu-Month to Du-Month-Num.
026700     move     Wu-Year  to Du-Year-Num.
026800*>
026900 aa030-Exit.
027000     exit     section.
027100*>
027200 aa040-Coherence-Test     section.
027300*>*****************************
027400*>
027500*> Absolute minutes between two stamps on the SAME calendar day -
027600*> used to test that legs of a multi-token swap belong to one
027700*> TransactionID window (see CT-Error CT005).  Legs more than one
027800*> calendar day apart are always treated as > 60 minutes apart.
027900*>
028000     move     Du-Date-Text-1 to Wu-Stamp.
028100     perform  zz050-Unstring-Stamp thru zz050-Exit.
028200     if       Du-Valid = "N"
028300              go to aa040-Exit.
028400     move     Wu-Year  to Wu-Test-Ccyy.
028500     move     Wu-Month to Wu-Test-Mm.
028600     move     Wu-Day   to Wu-Test-Dd.
028700     move FUNCTION Integer-Of-Date (Wu-Test-Date9) to
028800     Du-Day-Num-1.
028900     compute  Wu-Minutes-Of-Day-1 =
029000              (Wu-Hour * 60) + Wu-Minute.
029100*>
029200     move     Du-Date-Text-2 to Wu-Stamp.
029300     perform  zz050-Unstring-Stamp thru zz050-Exit.
029400     if       Du-Valid = "N"
029500              go to aa040-Exit.
029600     move     Wu-Year  to Wu-Test-Ccyy.
029700     move     Wu-Month to Wu-Test-Mm.
029800     move     Wu-Day   to Wu-Test-Dd.
029900     move FUNCTION Integer-Of-Date (Wu-Test-Date9) to
030000     Du-Day-Num-2.
030100     compute  Wu-Minutes-Of-Day-2 =
030200              (Wu-Hour * 60) + Wu-Minute.
030300*>
030400     if       Du-Day-Num-1 not = Du-Day-Num-2
030500              move 9999 to Du-Minute-Diff
030600              go to aa040-Exit.
030700     subtract Wu-Minutes-Of-Day-1 from Wu-Minutes-Of-Day-2
030800              giving Du-Minute-Diff.
030900     if       Du-Minute-Diff < zero
031000              multiply Du-Minute-Diff by -1 giving Du-Minute-Diff.
031100*>
031200 aa040-Exit.
031300     exit     section.
031400*>
031500 aa045-Ccyymmdd-Of        section.
031600*>*****************************
031700*>
031800*> Used by CT030 zz070-Lookup-Price to key the historical daily
031900*> price table, which carries no time element.
032000*>
032100     move     Du-Date-Text-1 to Wu-Stamp.
032200     perform  zz050-Unstring-Stamp thru zz050-Exit.
032300     if       Du-Valid = "N"
032400              go to aa045-Exit.
032500     compute Du-Ccyymmdd = (Wu-Year * 10000) + (Wu-Month * 100) +
032600     Wu-Day.
032700*>
032800 aa045-Exit.
032900     exit     section.
033000*>
033100 zz050-Unstring-Stamp     section.
033200*>*****************************
033300*>
033400*> Splits Wu-Stamp (M/d/yyyy H:mm:ss) into Wu-Month/Day/Year/Hour/
033500*> Minute/Second.  Numeric class test only - calendar validity is
033600*> checked by the caller via Test-Date-YYYYMMDD where it matters.
033700*>
033800     unstring Wu-Stamp delimited by "/" or " " or ":"
033900              into Wu-Month Wu-Day Wu-Year
034000                   Wu-Hour Wu-Minute Wu-Second.
034100     if       Wu-Month not numeric or
034200              Wu-Day   not numeric or
034300              Wu-Year  not numeric or
034400              Wu-Hour  not numeric or
034500              Wu-Minute not numeric
034600              move "N" to Du-Valid
034700              move 1 to Error-Code.
034800*>
034900 zz050-Exit.
035000     exit     section.
