000100*> FD For CT-Event-File - line-sequential input CSV.
000200 fd  CT-Event-File.
000300 01  CT-Event-Line            pic x(320).
