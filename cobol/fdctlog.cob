000100*> FD For CT-Log-File - line-sequential, written by ct040, read
000200*> back by ct050.
000300 fd  CT-Log-File.
000400 01  CT-Log-Line              pic x(320).
