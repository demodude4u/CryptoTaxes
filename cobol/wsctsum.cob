000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For CT Summary File    *
000400*>     One Row Per Asset + A Totals Row       *
000500*>*******************************************
000600*>  Line size variable, 16 comma-delimited columns + 1 header.
000700*>
000800*> Same control-break shape we use elsewhere for a running-
000900*> totals table - a fixed set of accumulators per key with a
001000*> final grand-total row.
001100*>
001200*> 19/11/25 vbc - Created.
001300*> 27/11/25 vbc - Sum-Amt-* fields left as spaces (not zero)
001400*>                on the Totals row - quantities of different
001500*>                assets are not summable, see verifier notes.
001600*>
001700 01  CT-Summary-Record.
001800     03  Sum-Asset                pic x(10).
001900*> or literal (Totals)
002000     03  Sum-Income               pic s9(13)v99.
002100     03  Sum-Short-Term           pic s9(13)v99.
002200     03  Sum-Long-Term            pic s9(13)v99.
002300     03  Sum-Amounts                              comp-3.
002400         05  Sum-Amt-EOY-Yminus1  pic s9(13)v9(18).
002500         05  Sum-Amt-Unknown      pic s9(13)v9(18).
002600         05  Sum-Amt-Bought       pic s9(13)v9(18).
002700         05  Sum-Amt-Income       pic s9(13)v9(18).
002800         05  Sum-Amt-Sold         pic s9(13)v9(18).
002900         05  Sum-Amt-Removed      pic s9(13)v9(18).
003000         05  Sum-Amt-EOY-Y        pic s9(13)v9(18).
003100     03  Sum-Cost-Basis-EOY-Yminus1  pic s9(13)v99.
003200     03  Sum-Cost-Basis-Sold      pic s9(13)v99.
003300     03  Sum-Cost-Basis-EOY-Y     pic s9(13)v99.
003400     03  Sum-Proceeds             pic s9(13)v99.
003500     03  Sum-Net-Profit           pic s9(13)v99.
003600     03  filler                   pic x(20).
003700*>
003800*> Working accumulator table, one slot per distinct asset found.
003900*> The grand Totals line is accumulated separately in ct050's
004000*> Sum-Totals-Rec (same layout, redefines this 01) rather than
004100*> use up a table slot for it.
004200*>
004300 01  CT-Summary-Table.
004400     03  Sum-Tab-Cnt              pic 999       comp value zero.
004500     03  Sum-Tab-Entry            occurs 60 times
004600                                  indexed by Sum-Ix.
004700         05  Sum-Tab-Asset            pic x(10).
004800         05  Sum-Tab-Income           pic s9(13)v99.
004900         05  Sum-Tab-Short-Term       pic s9(13)v99.
005000         05  Sum-Tab-Long-Term        pic s9(13)v99.
005100         05  Sum-Tab-Amt-EOY-Yminus1  pic s9(13)v9(18)  comp-3.
005200         05  Sum-Tab-Amt-Unknown      pic s9(13)v9(18)  comp-3.
005300         05  Sum-Tab-Amt-Bought       pic s9(13)v9(18)  comp-3.
005400         05  Sum-Tab-Amt-Income       pic s9(13)v9(18)  comp-3.
005500         05  Sum-Tab-Amt-Sold         pic s9(13)v9(18)  comp-3.
005600         05  Sum-Tab-Amt-Removed      pic s9(13)v9(18)  comp-3.
005700         05  Sum-Tab-Amt-EOY-Y        pic s9(13)v9(18)  comp-3.
005800         05  Sum-Tab-Cb-EOY-Yminus1   pic s9(13)v99.
005900         05  Sum-Tab-Cb-Sold          pic s9(13)v99.
006000         05  Sum-Tab-Cb-EOY-Y         pic s9(13)v99.
006100         05  Sum-Tab-Proceeds         pic s9(13)v99.
006200         05  Sum-Tab-Net-Profit       pic s9(13)v99.
006300*>
006400*> Grand Totals accumulator - Amount-* columns are never used on
006500*> this one (left blank on output) but are still declared so the
006600*> same add/subtract paragraphs can post to either this or a
006700*> Sum-Tab-Entry without a special case.
006800*>
006900 01  CT-Summary-Totals.
007000     03  Tot-Income               pic s9(13)v99.
007100     03  Tot-Short-Term           pic s9(13)v99.
007200     03  Tot-Long-Term            pic s9(13)v99.
007300     03  Tot-Cb-EOY-Yminus1       pic s9(13)v99.
007400     03  Tot-Cb-Sold              pic s9(13)v99.
007500     03  Tot-Cb-EOY-Y             pic s9(13)v99.
007600     03  Tot-Proceeds             pic s9(13)v99.
007700     03  Tot-Net-Profit           pic s9(13)v99.
