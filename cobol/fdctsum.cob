000100*> FD For CT-Summary-File - line-sequential output.
000200 fd  CT-Summary-File.
000300 01  CT-Summary-Line          pic x(200).
