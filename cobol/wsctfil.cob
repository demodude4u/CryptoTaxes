000100*>*******************************************
000200*>                                          *
000300*>   CT-File-Defs - Logical File Names For   *
000400*>       The CryptoTaxes Batch Suite         *
000500*>*******************************************
000600*>
000700*> One place listing every file the suite touches instead of
000800*> every program hard-coding its own ASSIGN literal - same
000900*> habit as the shop's other file-name registries.
001000*>
001100*> 14/11/25 vbc - Created, CT-Event-File .. CT-Price-File.
001200*> 22/11/25 vbc - Added Fd-Year & Fd-Strategy so ct040/ct050
001300*>                build the <year>_<strategy>_ file names
001400*>                without every pgm re-doing the STRING.
001500*> 27/11/25 vbc - Fd-Summary/-Carryover/-Monthly-Name widened
001600*>                20 -> 24, "_carryover.csv" alone runs 14 - the
001700*>                x(20) they were given would have truncated the
001800*> extension on any 4 char strategy code (req 3321).
001900*>
002000 01  CT-File-Defs.
002100     03  Fd-Year              pic 9(4).
002200     03  Fd-Strategy          pic x(4).
002300     03  Fd-Transfer-Name     pic x(20)   value "CTXFR".
002400     03  Fd-Event-Name        pic x(20)   value "CTEVT".
002500     03  Fd-Config-Name       pic x(20)   value "CTCFG".
002600     03  Fd-Price-Name        pic x(20)   value "CTPRC".
002700     03  Fd-Log-Name          pic x(20).
002800     03  Fd-Summary-Name      pic x(24).
002900     03  Fd-Carryover-Name    pic x(24).
003000     03  Fd-Monthly-Name      pic x(24).
003100*>
