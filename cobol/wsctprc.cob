000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For CT Historical      *
000400*>    Price File - Substitutes For Live      *
000500*>    Price-Feed Lookups                     *
000600*>*******************************************
000700*>  File size 33 bytes.
000800*>
000900*> No on-line price feed is called from batch - whoever prices
001000*> the day's positions on-line drops the day's closing USD
001100*> values into this small keyed file ahead of the run.
001200*>
001300*> 22/11/25 vbc - Created.
001400*>
001500 01  CT-Price-Record.
001600     03  Prc-Date                 pic 9(8)      comp.
001700*> ccyymmdd
001800     03  Prc-Asset                pic x(10).
001900     03  Prc-Value                pic s9(9)v9(9).
002000     03  filler                   pic x(6).
002100*>
002200*> Note - the price feed hand-off file is plain
002300*    ccyymmdd,asset,value
002400*> comma text same as every other CT file, not the packed/comp
002500*> form above; CT-Price-Line (the read buffer) lives on the FD
002600*> in fdctprc.cob and is UNSTRING'd straight into the table below.
002700*>
002800*> Working table the price file loads into at Start-Of-Year -
002900*> cf. CT-Config-Table in wsctcfg.cob, same small-shop linear or
003000*> keyed SEARCH idiom, just keyed on Date+Asset instead of Asset.
003100*>
003200 01  CT-Price-Table.
003300     03  Prc-Tab-Cnt              pic 9(4)      comp value zero.
003400     03  Prc-Tab-Entry            occurs 2000 times
003500                                  indexed by Prc-Ix.
003600         05  Prc-Tab-Date         pic 9(8)      comp.
003700         05  Prc-Tab-Asset        pic x(10).
003800         05  Prc-Tab-Value        pic s9(9)v9(9).
