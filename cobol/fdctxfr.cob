000100*> FD For CT-Transfer-File - line-sequential input, one row
000200*> per decoded token-transfer leg, grouped by transaction.
000300 fd  CT-Transfer-File.
000400 01  CT-Transfer-Line         pic x(200).
