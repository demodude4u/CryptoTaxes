000100*> FD For CT-Carryover-File - line-sequential output.
000200 fd  CT-Carryover-File.
000300 01  CT-Carryover-Line        pic x(240).
