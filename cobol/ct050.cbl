000100*>****************************************************************
000200*>                                                               *
000300*> CryptoTaxes - Tax Log Verifier *
000400*> Independently re-reads CT040's disposal/accrual log, rebuilds*
000500*> its own accrual index & running remainders from scratch, *
000600*> checks it for internal consistency, then writes the *
000700*> Summary, Carryover-out & Monthly reports. *
000800*>                                                               *
000900*>****************************************************************
001000*>
001100 identification          division.
001200*>===============================
001300*>
001400*>**
001500 program-id. ct050.
001600*>**
001700 author. Vincent B Coen FBCS, FIDM, FIDPM.
001800*>**
001900 installation. Applewood Computers - Digital Asset Systems Group.
002000*>**
002100 date-written. 15/09/1989.
002200*>**
002300 date-compiled.
002400*>**
002500 security. Copyright (C) 1989-2026 & later, Vincent Bryan Coen.
002600*> Distributed under the GNU General Public License.
002700*>                        See the file COPYING for details.
002800*>**
002900 remarks. Tax Log Verifier For The CryptoTaxes Suite.
003000*> Re-reads CT040's disposal/accrual log end to
003100*> end, rebuilds the accrual index & running
003200*> remainders independently of anything CT040
003300*> held in memory, checks id-uniqueness, year
003400*> fencing, referential integrity & conservation
003500*> of every disposal against its accrual, then
003600*> writes the Summary, Carryover-out & Monthly
003700*>                        reports.
003800*>**
003900*>    Version.            See Prog-Name In Ws.
004000*>**
004100*> Called Modules. ct070 (day numbers & month/year extract).
004200*>**
004300*>    Files used.         CT-Log-File (in), CT-Summary-File,
004400*> CT-Carryover-File, CT-Monthly-File (out).
004500*>**
004600*>    Error messages used.
004700*>                        SY001, CT004, CT006, CT008-CT010.
004800*>**
004900*> changes:
005000*> 15/09/89 vbc - Created as CT050 - Summary report only, no
005100*>                Carryover-out or Monthly breakdown.
005200*> 12/03/95 vbc -    .01 Added Carryover-out row emission so open
005300*>                       lots roll forward into next year's run.
005400*> 27/10/99 vbc - 2.0.00 Year 2000 remediation of the accrual/
005500*>                       disposal linkage rebuild's date handling.
005600*> 08/11/07 vbc -    .01 Added the Monthly Net Profit / Net Basis
005700*>                       breakdown report (req 2201).
005800*> 16/04/24 vbc Copyright notice update superseding all previous.
005900*> 19/09/25 vbc - 3.3.00 Version update and builds reset with rest
006000*    of suite.
006100*> 27/11/25 vbc -    .04 First cut wired into the CT040 chain as a
006200*>                       self-verify call at Eoj (req 3311); id-
006300*>                       uniqueness, year-fencing, referential-
006400*>                       integrity & conservation checks added
006500*>                       against CT-Accrual-Table (req 3320).
006600*>**
006700*>****************************************************************
006800*>
006900*> Copyright Notice.
007000*> ****************
007100*>
007200*> These files and programs are part of the Applewood Computers
007300*    Accounting
007400*> System and is Copyright (c) Vincent B Coen. 1976-2026 and
007500*    later.
007600*>
007700*> This program is now free software; you can redistribute it
007800*    and/or modify it
007900*> under the terms listed here and of the GNU General Public
008000*    License as
008100*> published by the Free Software Foundation; version 3 and later
008200*    as revised
008300*> for PERSONAL USAGE ONLY and that includes for use within a
008400*    business but
008500*> EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
008600*>
008700*> ACAS is distributed in the hope that it will be useful, but
008800*    WITHOUT
008900*> ANY WARRANTY; without even the implied warranty of
009000*    MERCHANTABILITY or
009100*> FITNESS FOR A PARTICULAR PURPOSE. See the GNU General Public
009200*    License
009300*> for more details.
009400*>
009500*> You should have received a copy of the GNU General Public
009600*    License along
009700*> with ACAS; see the file COPYING. If not, write to the Free
009800*    Software
009900*> Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307
010000*    USA.
010100*>
010200*>****************************************************************
010300*>
010400 environment              division.
010500*>================================
010600*>
010700 copy  "envdiv.cob".
010800 input-output             section.
010900*>------------------------------
011000 file-control.
011100*>
011200     select   CT-Log-File       assign  Fd-Log-Name
011300              organization line sequential
011400              file status  Log-Status.
011500     select   CT-Summary-File   assign  Fd-Summary-Name
011600              organization line sequential
011700              file status  Sum-Status.
011800     select   CT-Carryover-File assign  Fd-Carryover-Name
011900              organization line sequential
012000              file status  Cyo-Status.
012100     select   CT-Monthly-File   assign  Fd-Monthly-Name
012200              organization line sequential
012300              file status  Mon-Status.
012400*>
012500 data                     division.
012600*>========================
012700 file section.
012800*>
012900 copy "fdctlog.cob".
013000 copy "fdctsum.cob".
013100 copy "fdctcyo.cob".
013200 copy "fdctmon.cob".
013300*>
013400 working-storage section.
013500*>-----------------------
013600*>
013700 77  Prog-Name            pic x(15) value "CT050 (3.3.04)".
013800*>
013900 01  Ct050-File-Status.
014000     03  Log-Status       pic xx      value "00".
014100     88  Log-Eof          value "10".
014200     03  Sum-Status       pic xx      value "00".
014300     03  Cyo-Status       pic xx      value "00".
014400     03  Mon-Status       pic xx      value "00".
014500*>
014600 copy "wsctwrk.cob".
014700 copy "wsctdu.cob".
014800 copy "wsctprm.cob".
014900 copy "wsctlog.cob".
015000 copy "wsctacc.cob".
015100 copy "wsctsum.cob".
015200 copy "wsctcyo.cob".
015300 copy "wsctmon.cob".
015400 copy "wsctfil.cob".
015500*>
015600*> Current log row, unstrung fresh off CT-Log-Line each read - the
015700*> verifier keeps none of CT040's in-memory tables, deliberately -
015800*> it re-derives every total from the log file alone, so a bug in
015900*> CT040's own running balances cannot hide behind a clean run.
016000*>
016100 01  WS-Log-Row.
016200     03  Wg-Date          pic x(19).
016300     03  Wg-Type          pic x(10).
016400     03  Wg-Asset         pic x(10).
016500     03  Wg-Amount        pic s9(13)v9(18).
016600     03  Wg-Cb            pic s9(13)v99.
016700     03  Wg-Proceeds      pic s9(13)v99.
016800     03  Wg-Buy-Id        pic x(80).
016900     03  Wg-Sell-Id       pic x(80).
017000     03  Wg-Account       pic x(30).
017100     03  Wg-Txid          pic x(66).
017200     03  Wg-Is-Accrual    pic x.
017300     03  Wg-Year          pic 9(4)      comp.
017400     03  Wg-Month         pic 99        comp.
017500*>
017600 01  WS-Verify-Work.
017700     03  Wv-Accrual-Ix    pic 9(5)      comp value zero.
017800     03  Wv-Asset-Ix      pic 9(3)      comp value zero.
017900     03  Wv-Gain          pic s9(13)v99 comp-3.
018000*>
018100*> Srt-Ord-Ix holds a permutation of the Summary/Monthly table's
018200*> own subscripts, sorted ascending on asset symbol - the two
018300*> tables are built in lockstep (zz070-Find-Or-Add-Asset adds a
018400*> row to both at once) so one sort pass drives both reports.
018500*>
018600 01  WS-Sort-Work.
018700     03  Srt-Cnt          pic 9(3)      comp value zero.
018800     03  Srt-I            pic 9(3)      comp.
018900     03  Srt-J            pic 9(3)      comp.
019000     03  Srt-Tmp-Ix       pic 9(3)      comp.
019100     03  Srt-Ord-Ix       pic 9(3)      comp occurs 60 times.
019200*>
019300 01  WS-Csv-Amount        pic -(13)9.9(18).
019400 01  WS-Csv-Value         pic -(13)9.99.
019500 01  WS-Csv-Proceeds      pic -(13)9.99.
019600*>
019700 01  WS-Blank-Amt         pic x(18)     value spaces.
019800*>
019900*> One edited field per Summary-row column - all fifteen numeric
020000*> columns are needed live at once inside a single STRING (a
020100*> shared buffer moved-then-strung column by column will not do,
020200*> the STRING sees only the values current when it executes).
020300*>
020400 01  WS-Summary-Edit.
020500     03  Se-Income            pic -(13)9.99.
020600     03  Se-Short-Term        pic -(13)9.99.
020700     03  Se-Long-Term         pic -(13)9.99.
020800     03  Se-Amt-EOY-Yminus1   pic -(13)9.9(18).
020900     03  Se-Amt-Unknown       pic -(13)9.9(18).
021000     03  Se-Amt-Bought        pic -(13)9.9(18).
021100     03  Se-Amt-Income        pic -(13)9.9(18).
021200     03  Se-Amt-Sold          pic -(13)9.9(18).
021300     03  Se-Amt-Removed       pic -(13)9.9(18).
021400     03  Se-Amt-EOY-Y         pic -(13)9.9(18).
021500     03  Se-Cb-EOY-Yminus1    pic -(13)9.99.
021600     03  Se-Cb-Sold           pic -(13)9.99.
021700     03  Se-Cb-EOY-Y          pic -(13)9.99.
021800     03  Se-Proceeds          pic -(13)9.99.
021900     03  Se-Net-Profit        pic -(13)9.99.
022000*>
022100 01  WS-Year-Text         pic 9(4).
022200*>
022300*> "Jan <year>" .. "Dec <year>" header column text, built once.
022400*>
022500 01  WS-Month-Header-Work.
022600     03  Mh-Month-Col     pic x(14)     occurs 12 times.
022700*>
022800*> Twelve edited monthly columns, reused for the Profit block then
022900*> again for the Basis block.
023000*>
023100 01  WS-Monthly-Col-Work.
023200     03  Mp-Month-Col     pic -(13)9.99 occurs 12 times.
023300*>
023400 linkage                  section.
023500*>=======================
023600*>
023700*>*********
023800*> ct050  *
023900*>*********
024000*>
024100     copy "wsctcd.cob".
024200*>
024300 procedure  division using CT-Calling-Data.
024400*>=============================================
024500*>
024600 aa000-Main               section.
024700*>**********************************
024800     perform  aa010-Open-Files       thru aa010-Exit.
024900     perform  aa020-Classify-Row     thru aa020-Exit
025000              until Log-Eof.
025100     close    CT-Log-File.
025200     perform  aa050-Build-Carryover  thru aa050-Exit.
025300     perform  aa060-Sort-Assets      thru aa060-Exit.
025400     perform  aa070-Write-Summary    thru aa070-Exit.
025500     perform  aa080-Write-Monthly    thru aa080-Exit.
025600     close    CT-Summary-File CT-Carryover-File CT-Monthly-File.
025700     perform  aa095-Print-Totals     thru aa095-Exit.
025800     goback.
025900*>
026000 aa000-Exit.  exit section.
026100*>
026200 aa010-Open-Files         section.
026300*>*****************************
026400*>
026500*> Builds this run's four file names from the year/strategy the
026600*> caller passed down, opens the log for input & the three reports
026700*> for output, then primes the read-ahead with the log's first
026800*> data row (the header line is read & discarded here - step 1).
026900*>
027000     move     Cd-Tax-Year to Fd-Year.
027100     move     Cd-Strategy to Fd-Strategy.
027200     string   Fd-Year      delimited by size
027300              "_"          delimited by size
027400              Fd-Strategy  delimited by size
027500              "_log.csv"   delimited by size
027600         into Fd-Log-Name.
027700     string   Fd-Year      delimited by size
027800              "_"          delimited by size
027900              Fd-Strategy  delimited by size
028000              "_summary.csv" delimited by size
028100         into Fd-Summary-Name.
028200     string   Fd-Year      delimited by size
028300              "_"          delimited by size
028400              Fd-Strategy  delimited by size
028500              "_carryover.csv" delimited by size
028600         into Fd-Carryover-Name.
028700     string   Fd-Year      delimited by size
028800              "_"          delimited by size
028900              Fd-Strategy  delimited by size
029000              "_monthly.csv" delimited by size
029100         into Fd-Monthly-Name.
029200*>
029300     open     input  CT-Log-File.
029400     if       Log-Status not = "00"
029500              display CT004
029600              move 1 to Cd-Term-Code
029700              goback.
029800*>
029900     open output CT-Summary-File CT-Carryover-File
030000     CT-Monthly-File.
030100     move     zero  to Acc-Tab-Cnt Sum-Tab-Cnt Mon-Tab-Cnt.
030200     move     zero  to Tot-Income Tot-Short-Term Tot-Long-Term
030300                       Tot-Cb-EOY-Yminus1 Tot-Cb-Sold Tot-Cb-EOY-Y
030400                       Tot-Proceeds Tot-Net-Profit.
030500     perform  zz010-Write-Carryover-Header thru zz010-Exit.
030600*>
030700     read     CT-Log-File
030800              at end move "10" to Log-Status.
030900     if       not Log-Eof
031000              perform zz050-Read-Log-Row thru zz050-Exit.
031100*>
031200 aa010-Exit.
031300     exit     section.
031400*>
031500 aa020-Classify-Row       section.
031600*>*****************************
031700*>
031800*> Step 2 - the row already sitting in WS-Log-Row (read ahead by
031900*> aa010/zz050) is either an accrual leg or a disposal leg.
032000*>
032100     if       Wg-Is-Accrual = "Y"
032200              perform aa030-Process-Accrual thru aa030-Exit
032300     else
032400              perform aa040-Process-Disposal thru aa040-Exit.
032500     perform  zz050-Read-Log-Row thru zz050-Exit.
032600*>
032700 aa020-Exit.
032800     exit     section.
032900*>
033000 aa030-Process-Accrual    section.
033100*>*****************************
033200*>
033300*> Buy/Carryover/Income/Unknown leg.  Id-uniqueness, the year
033400*> fence & the accrual index are all this program's own, rebuilt
033500*> from nothing but this row (step 2, "ids must be unique").
033600*>
033700     perform  zz060-Find-Accrual thru zz060-Exit.
033800     if       Wv-Accrual-Ix not = zero
033900              display CT008
034000              move 1 to Cd-Term-Code
034100              go to aa030-Exit.
034200*>
034300     if       Wg-Type = "CARRYOVER"
034400              if  Wg-Year >= Cd-Tax-Year
034500                  display CT006
034600                  move 1 to Cd-Term-Code
034700                  go to aa030-Exit
034800              end-if
034900     else
035000              if  Wg-Year not = Cd-Tax-Year
035100                  display CT006
035200                  move 1 to Cd-Term-Code
035300                  go to aa030-Exit
035400              end-if.
035500*>
035600     add      1 to Acc-Tab-Cnt.
035700     move     Wg-Buy-Id   to Acc-Tab-Buy-Id   (Acc-Tab-Cnt).
035800     move     Wg-Date     to Acc-Tab-Date     (Acc-Tab-Cnt).
035900     move     Wg-Type     to Acc-Tab-Type     (Acc-Tab-Cnt).
036000     move     Wg-Asset    to Acc-Tab-Asset    (Acc-Tab-Cnt).
036100     move     Wg-Amount   to Acc-Tab-Amount   (Acc-Tab-Cnt).
036200     move     Wg-Cb       to Acc-Tab-Cost-Basis (Acc-Tab-Cnt).
036300     move     Wg-Account  to Acc-Tab-Account  (Acc-Tab-Cnt).
036400     move     Wg-Txid     to Acc-Tab-Txid     (Acc-Tab-Cnt).
036500     move     Wg-Amount   to Acc-Tab-Remain-Amt (Acc-Tab-Cnt).
036600     move     Wg-Cb       to Acc-Tab-Remain-Cb  (Acc-Tab-Cnt).
036700     move     "N"         to Acc-Tab-Carried-Out (Acc-Tab-Cnt).
036800*>
036900     perform  zz070-Find-Or-Add-Asset thru zz070-Exit.
037000     evaluate Wg-Type
037100         when "CARRYOVER"
037200             add Wg-Amount to Sum-Tab-Amt-EOY-Yminus1
037300             (Wv-Asset-Ix)
037400             add Wg-Cb to Sum-Tab-Cb-EOY-Yminus1 (Wv-Asset-Ix)
037500         when "UNKNOWN"
037600             add Wg-Amount to Sum-Tab-Amt-Unknown (Wv-Asset-Ix)
037700         when "BUY"
037800             add Wg-Amount to Sum-Tab-Amt-Bought (Wv-Asset-Ix)
037900         when "INCOME"
038000             add Wg-Amount to Sum-Tab-Amt-Income (Wv-Asset-Ix)
038100             add Wg-Cb     to Sum-Tab-Income     (Wv-Asset-Ix)
038200     end-evaluate.
038300*>
038400*> Net Basis (Monthly report) - cost basis brought onto the book,
038500*> bucketed by the accrual's own date (zz090's rule).
038600*>
038700     add      Wg-Cb to Mon-Tab-Basis-Year (Wv-Asset-Ix).
038800     add      Wg-Cb to Mon-Tab-Basis-Amt (Wv-Asset-Ix, Wg-Month).
038900*>
039000 aa030-Exit.
039100     exit     section.
039200*>
039300 aa040-Process-Disposal   section.
039400*>*****************************
039500*>
039600*> Sell/Fee leg.  Column 7 (Wg-Buy-Id) is re-used on disposal rows
039700*> as the back-reference to the accrual it consumed - referential
039800*> integrity & conservation are checked entirely against this
039900*> program's own CT-Accrual-Table, never CT040's.
040000*>
040100     if       Wg-Year not = Cd-Tax-Year
040200              display CT006
040300              move 1 to Cd-Term-Code
040400              go to aa040-Exit.
040500*>
040600     perform  zz060-Find-Accrual thru zz060-Exit.
040700     if       Wv-Accrual-Ix = zero
040800              display CT009
040900              move 1 to Cd-Term-Code
041000              go to aa040-Exit.
041100     if       Acc-Tab-Asset (Wv-Accrual-Ix) not = Wg-Asset
041200              display CT009
041300              move 1 to Cd-Term-Code
041400              go to aa040-Exit.
041500*>
041600     subtract Wg-Amount from Acc-Tab-Remain-Amt (Wv-Accrual-Ix).
041700     subtract Wg-Cb     from Acc-Tab-Remain-Cb  (Wv-Accrual-Ix).
041800     if       Acc-Tab-Remain-Amt (Wv-Accrual-Ix) < zero
041900              display CT010
042000              move 1 to Cd-Term-Code
042100              go to aa040-Exit.
042200     if       Acc-Tab-Remain-Cb (Wv-Accrual-Ix) < -1.00
042300              display CT010
042400              move 1 to Cd-Term-Code
042500              go to aa040-Exit.
042600*>
042700     perform  zz070-Find-Or-Add-Asset thru zz070-Exit.
042800     compute  Wv-Gain = Wg-Proceeds - Wg-Cb.
042900     evaluate Wg-Type
043000         when "SHORT_TERM"
043100             add Wv-Gain   to Sum-Tab-Short-Term (Wv-Asset-Ix)
043200             add Wg-Amount to Sum-Tab-Amt-Sold    (Wv-Asset-Ix)
043300         when "LONG_TERM"
043400             add Wv-Gain   to Sum-Tab-Long-Term   (Wv-Asset-Ix)
043500             add Wg-Amount to Sum-Tab-Amt-Sold    (Wv-Asset-Ix)
043600         when "REMOVED"
043700             add Wg-Amount to Sum-Tab-Amt-Removed (Wv-Asset-Ix)
043800     end-evaluate.
043900     add      Wg-Cb       to Sum-Tab-Cb-Sold  (Wv-Asset-Ix).
044000     add      Wg-Proceeds to Sum-Tab-Proceeds (Wv-Asset-Ix).
044100*>
044200*> Monthly report - Net Profit (proceeds less cost basis) bucketed
044300*> by the disposal's own date; Net Basis reduced by the same cost
044400*> basis coming off the book.
044500*>
044600     add      Wv-Gain to Mon-Tab-Profit-Year (Wv-Asset-Ix).
044700     add Wv-Gain to Mon-Tab-Profit-Amt (Wv-Asset-Ix, Wg-Month).
044800     subtract Wg-Cb  from Mon-Tab-Basis-Year (Wv-Asset-Ix).
044900     subtract Wg-Cb from Mon-Tab-Basis-Amt (Wv-Asset-Ix,
045000     Wg-Month).
045100*>
045200 aa040-Exit.
045300     exit     section.
045400*>
045500 aa050-Build-Carryover    section.
045600*>*****************************
045700*>
045800*> Step (Carryover) - one pass over the rebuilt accrual table,
045900*> emitting a Carryover-out row for every lot with amount left,
046000*> in accrual encounter order, and rolling the leftover into this
046100*> asset's Amount/Cost Basis EOY(Y) columns.
046200*>
046300     if       Acc-Tab-Cnt not = zero
046400              perform zz080-Post-One-Carryover thru zz080-Exit
046500                  varying WS-Sub from 1 by 1 until WS-Sub >
046600                  Acc-Tab-Cnt.
046700*>
046800 aa050-Exit.
046900     exit     section.
047000*>
047100 aa060-Sort-Assets        section.
047200*>*****************************
047300*>
047400*> Asset-ascending order for both reports, via an index-
047500*> permutation bubble sort - Srt-Ord-Ix is swapped, never the
047600*> Summary/Monthly table rows themselves.
047700*>
047800     move     Sum-Tab-Cnt to Srt-Cnt.
047900     if       Srt-Cnt = zero
048000              go to aa060-Exit.
048100     perform  zz120-Init-Order thru zz120-Exit
048200              varying Srt-I from 1 by 1 until Srt-I > Srt-Cnt.
048300     if       Srt-Cnt > 1
048400              perform zz122-Bubble-Compare thru zz122-Exit
048500                  varying Srt-I from 1 by 1 until Srt-I > Srt-Cnt
048600                  after Srt-J from 1 by 1 until Srt-J > Srt-Cnt -
048700                  1.
048800*>
048900 aa060-Exit.
049000     exit     section.
049100*>
049200 aa070-Write-Summary      section.
049300*>*****************************
049400*>
049500*> Sixteen column Summary report - one row per asset (sorted),
049600*> plus the Totals row with the Amount-* columns left blank.
049700*>
049800     move
049900     "Asset,Income,Short Term,Long Term,Amount EOY(Y-1),Amount Unk
050000-    "nown,Amount Bought,Amount Income,Amount Sold,Amount Removed,
050100-    "Amount EOY(Y),Cost Basis EOY(Y-1),Cost Basis Sold,Cost Basis
050200-    " EOY(Y),Proceeds,Net Profit"
050300              to CT-Summary-Line.
050400     write    CT-Summary-Line.
050500     if       Srt-Cnt not = zero
050600              perform zz130-Write-One-Summary-Row thru zz130-Exit
050700                  varying Srt-I from 1 by 1 until Srt-I > Srt-Cnt.
050800     perform  zz135-Write-Summary-Totals thru zz135-Exit.
050900*>
051000 aa070-Exit.
051100     exit     section.
051200*>
051300 aa080-Write-Monthly      section.
051400*>*****************************
051500*>
051600*> Fifteen column Monthly report, two row-blocks (Net Profit then
051700*> Net Basis) separated by one blank line, both walked in the
051800*> same sorted asset order as the Summary report.
051900*>
052000     perform  zz150-Build-Month-Header thru zz150-Exit.
052100     if       Srt-Cnt not = zero
052200              perform zz160-Write-Profit-Row thru zz160-Exit
052300                  varying Srt-I from 1 by 1 until Srt-I > Srt-Cnt.
052400     move     spaces to CT-Monthly-Line.
052500     write    CT-Monthly-Line.
052600     if       Srt-Cnt not = zero
052700              perform zz165-Write-Basis-Row thru zz165-Exit
052800                  varying Srt-I from 1 by 1 until Srt-I > Srt-Cnt.
052900*>
053000 aa080-Exit.
053100     exit     section.
053200*>
053300 aa095-Print-Totals       section.
053400*>*****************************
053500*>
053600     display "CT050 - Tax year " Cd-Tax-Year " strategy "
053700     Cd-Strategy
053800              " - Summary totals -".
053900     move     Tot-Income      to Se-Income.
054000     display  "        Income      " Se-Income.
054100     move     Tot-Short-Term  to Se-Short-Term.
054200     display  "        Short Term  " Se-Short-Term.
054300     move     Tot-Long-Term   to Se-Long-Term.
054400     display  "        Long Term   " Se-Long-Term.
054500     move     Tot-Net-Profit  to Se-Net-Profit.
054600     display  "        Net Profit  " Se-Net-Profit.
054700*>
054800 aa095-Exit.
054900     exit     section.
055000*>
055100 zz010-Write-Carryover-Header section.
055200*>*****************************
055300*>
055400     move
055500     "Date,Account,Event,Asset,Amount,Value,TransactionID,Original
055600-    " Buy ID"
055700              to CT-Carryover-Line.
055800     write    CT-Carryover-Line.
055900*>
056000 zz010-Exit.
056100     exit     section.
056200*>
056300 zz050-Read-Log-Row       section.
056400*>*****************************
056500*>
056600*> Reads one log row & unstrings it - every row this file ever
056700*> holds came from CT040's own fixed 10 column writer, so no
056800*> short-row padding is needed here.  Tests the row's Type
056900*> against the four accrual codes; anything else is treated as
057000*> a disposal code.
057100*>
057200     read     CT-Log-File
057300              at end move "10" to Log-Status
057400                     go to zz050-Exit.
057500*>
057600*> Proceeds is left blank on accrual rows (zz110 in ct040 writes
057700*> spaces, not zero) - UNSTRING leaves a receiver untouched when
057800*> its delimited substring is empty, so the field must be blanked
057900*> ahead of the call or a prior row's proceeds would bleed
058000*    through.
058100     move     spaces to WS-Csv-Proceeds.
058200     unstring CT-Log-Line delimited by ","
058300              into Wg-Date Wg-Type Wg-Asset
058400                   WS-Csv-Amount WS-Csv-Value WS-Csv-Proceeds
058500                   Wg-Buy-Id Wg-Sell-Id Wg-Account Wg-Txid.
058600     move     WS-Csv-Amount to Wg-Amount.
058700     move     WS-Csv-Value  to Wg-Cb.
058800     if       WS-Csv-Proceeds = spaces
058900              move zero to Wg-Proceeds
059000     else
059100              move WS-Csv-Proceeds to Wg-Proceeds.
059200*>
059300     evaluate Wg-Type
059400         when "CARRYOVER" move "Y" to Wg-Is-Accrual
059500         when "UNKNOWN"   move "Y" to Wg-Is-Accrual
059600         when "BUY"       move "Y" to Wg-Is-Accrual
059700         when "INCOME"    move "Y" to Wg-Is-Accrual
059800         when other       move "N" to Wg-Is-Accrual
059900     end-evaluate.
060000*>
060100     move     "CD" to Du-Function.
060200     move     Wg-Date to Du-Date-Text-1.
060300     call     "ct070" using Ct-Dateutil-Ws.
060400     compute  Wg-Year = Du-Ccyymmdd / 10000.
060500     move     "MO" to Du-Function.
060600     move     Wg-Date to Du-Date-Text-1.
060700     call     "ct070" using Ct-Dateutil-Ws.
060800     move     Du-Month-Num to Wg-Month.
060900*>
061000 zz050-Exit.
061100     exit     section.
061200*>
061300 zz060-Find-Accrual       section.
061400*>*****************************
061500*>
061600*> Linear scan of CT-Accrual-Table keyed on Wg-Buy-Id - same
061700*> small-shop idiom as zz051-Lookup-Config in CT040.
061800*>
061900     move     zero to Wv-Accrual-Ix.
062000     if       Acc-Tab-Cnt not = zero
062100              perform zz061-Compare-One-Accrual thru zz061-Exit
062200                  varying WS-Sub from 1 by 1 until WS-Sub >
062300                  Acc-Tab-Cnt.
062400*>
062500 zz060-Exit.
062600     exit     section.
062700*>
062800 zz061-Compare-One-Accrual section.
062900*>*****************************
063000*>
063100     if       Acc-Tab-Buy-Id (WS-Sub) = Wg-Buy-Id
063200              move WS-Sub to Wv-Accrual-Ix.
063300*>
063400 zz061-Exit.
063500     exit     section.
063600*>
063700 zz070-Find-Or-Add-Asset  section.
063800*>*****************************
063900*>
064000*> Finds Wg-Asset in the Summary table, adding a fresh row (& the
064100*> matching Monthly row, same subscript, both tables built in
064200*> lockstep) the first time this run sees the symbol.
064300*>
064400     move     zero to Wv-Asset-Ix.
064500     if       Sum-Tab-Cnt not = zero
064600              perform zz071-Compare-One-Asset thru zz071-Exit
064700                  varying WS-Sub2 from 1 by 1 until WS-Sub2 >
064800                  Sum-Tab-Cnt.
064900     if       Wv-Asset-Ix not = zero
065000              go to zz070-Exit.
065100*>
065200     add      1 to Sum-Tab-Cnt.
065300     move     Sum-Tab-Cnt to Wv-Asset-Ix.
065400     move     Sum-Tab-Cnt to Mon-Tab-Cnt.
065500     move     Wg-Asset to Sum-Tab-Asset (Wv-Asset-Ix).
065600     move     zero to Sum-Tab-Income        (Wv-Asset-Ix)
065700                      Sum-Tab-Short-Term    (Wv-Asset-Ix)
065800                      Sum-Tab-Long-Term     (Wv-Asset-Ix)
065900                      Sum-Tab-Amt-EOY-Yminus1 (Wv-Asset-Ix)
066000                      Sum-Tab-Amt-Unknown   (Wv-Asset-Ix)
066100                      Sum-Tab-Amt-Bought    (Wv-Asset-Ix)
066200                      Sum-Tab-Amt-Income    (Wv-Asset-Ix)
066300                      Sum-Tab-Amt-Sold      (Wv-Asset-Ix)
066400                      Sum-Tab-Amt-Removed   (Wv-Asset-Ix)
066500                      Sum-Tab-Amt-EOY-Y     (Wv-Asset-Ix)
066600                      Sum-Tab-Cb-EOY-Yminus1 (Wv-Asset-Ix)
066700                      Sum-Tab-Cb-Sold       (Wv-Asset-Ix)
066800                      Sum-Tab-Cb-EOY-Y      (Wv-Asset-Ix)
066900                      Sum-Tab-Proceeds      (Wv-Asset-Ix)
067000                      Sum-Tab-Net-Profit    (Wv-Asset-Ix).
067100     move     Wg-Asset to Mon-Tab-Asset (Wv-Asset-Ix).
067200     move     zero to Mon-Tab-Profit-Year (Wv-Asset-Ix)
067300                      Mon-Tab-Basis-Year  (Wv-Asset-Ix).
067400     perform  zz072-Zero-One-Month thru zz072-Exit
067500              varying WS-Sub2 from 1 by 1 until WS-Sub2 > 12.
067600*>
067700 zz070-Exit.
067800     exit     section.
067900*>
068000 zz071-Compare-One-Asset  section.
068100*>*****************************
068200*>
068300     if       Sum-Tab-Asset (WS-Sub2) = Wg-Asset
068400              move WS-Sub2 to Wv-Asset-Ix.
068500*>
068600 zz071-Exit.
068700     exit     section.
068800*>
068900 zz072-Zero-One-Month     section.
069000*>*****************************
069100*>
069200     move     zero to Mon-Tab-Profit-Amt (Wv-Asset-Ix, WS-Sub2).
069300     move     zero to Mon-Tab-Basis-Amt  (Wv-Asset-Ix, WS-Sub2).
069400*>
069500 zz072-Exit.
069600     exit     section.
069700*>
069800 zz080-Post-One-Carryover section.
069900*>*****************************
070000*>
070100     if       Acc-Tab-Remain-Amt (WS-Sub) > zero
070200              move Acc-Tab-Asset (WS-Sub) to Wg-Asset
070300              perform zz070-Find-Or-Add-Asset thru zz070-Exit
070400              add Acc-Tab-Remain-Amt (WS-Sub) to Sum-Tab-Amt-EOY-Y
070500              (Wv-Asset-Ix)
070600              add Acc-Tab-Remain-Cb (WS-Sub) to Sum-Tab-Cb-EOY-Y
070700              (Wv-Asset-Ix)
070800              move "Y" to Acc-Tab-Carried-Out (WS-Sub)
070900              perform zz085-Write-Carryover-Row thru zz085-Exit.
071000*>
071100 zz080-Exit.
071200     exit     section.
071300*>
071400 zz085-Write-Carryover-Row section.
071500*>*****************************
071600*>
071700*> Verifier's own carryover row is eight columns, the extra one
071800*> being the accrual's own Buy Id, so next year's re-carry is
071900*> traceable back to the lot that produced it.
072000*>
072100     move     Acc-Tab-Date        (WS-Sub) to Cyo-Date.
072200     move     Acc-Tab-Account     (WS-Sub) to Cyo-Account.
072300     move     Acc-Tab-Asset       (WS-Sub) to Cyo-Asset.
072400     move     Acc-Tab-Remain-Amt  (WS-Sub) to Cyo-Amount.
072500     move     Acc-Tab-Remain-Cb   (WS-Sub) to Cyo-Value.
072600     move     Acc-Tab-Txid        (WS-Sub) to Cyo-Txid.
072700     move     Acc-Tab-Buy-Id      (WS-Sub) to Cyo-Orig-Buy-Id.
072800     move     Cyo-Amount to WS-Csv-Amount.
072900     move     Cyo-Value  to WS-Csv-Value.
073000     string Cyo-Date delimited by size "," delimited by size
073100              Cyo-Account delimited by size "," delimited by size
073200              Cyo-Event delimited by size "," delimited by size
073300              Cyo-Asset delimited by size "," delimited by size
073400              WS-Csv-Amount delimited by size "," delimited by
073500              size
073600              WS-Csv-Value delimited by size "," delimited by size
073700              Cyo-Txid delimited by size "," delimited by size
073800              Cyo-Orig-Buy-Id delimited by size
073900         into CT-Carryover-Line.
074000     write    CT-Carryover-Line.
074100*>
074200 zz085-Exit.
074300     exit     section.
074400*>
074500 zz120-Init-Order         section.
074600*>*****************************
074700*>
074800     move     Srt-I to Srt-Ord-Ix (Srt-I).
074900*>
075000 zz120-Exit.
075100     exit     section.
075200*>
075300 zz122-Bubble-Compare     section.
075400*>*****************************
075500*>
075600     if       Sum-Tab-Asset (Srt-Ord-Ix (Srt-J)) >
075700              Sum-Tab-Asset (Srt-Ord-Ix (Srt-J + 1))
075800              move Srt-Ord-Ix (Srt-J)     to Srt-Tmp-Ix
075900              move Srt-Ord-Ix (Srt-J + 1) to Srt-Ord-Ix (Srt-J)
076000              move Srt-Tmp-Ix to Srt-Ord-Ix (Srt-J + 1).
076100*>
076200 zz122-Exit.
076300     exit     section.
076400*>
076500 zz130-Write-One-Summary-Row section.
076600*>*****************************
076700*>
076800     move     Srt-Ord-Ix (Srt-I) to WS-Sub.
076900     add      Sum-Tab-Income        (WS-Sub) to Tot-Income.
077000     add      Sum-Tab-Short-Term    (WS-Sub) to Tot-Short-Term.
077100     add      Sum-Tab-Long-Term     (WS-Sub) to Tot-Long-Term.
077200     add Sum-Tab-Cb-EOY-Yminus1 (WS-Sub) to Tot-Cb-EOY-Yminus1.
077300     add      Sum-Tab-Cb-Sold       (WS-Sub) to Tot-Cb-Sold.
077400     add      Sum-Tab-Cb-EOY-Y      (WS-Sub) to Tot-Cb-EOY-Y.
077500     add      Sum-Tab-Proceeds      (WS-Sub) to Tot-Proceeds.
077600     compute  Sum-Tab-Net-Profit (WS-Sub) =
077700              Sum-Tab-Proceeds (WS-Sub) - Sum-Tab-Cb-Sold
077800              (WS-Sub).
077900     add      Sum-Tab-Net-Profit    (WS-Sub) to Tot-Net-Profit.
078000     perform  zz140-Format-Summary-Csv thru zz140-Exit.
078100*>
078200 zz130-Exit.
078300     exit     section.
078400*>
078500 zz140-Format-Summary-Csv section.
078600*>*****************************
078700*>
078800     move     Sum-Tab-Income        (WS-Sub) to Se-Income.
078900     move     Sum-Tab-Short-Term    (WS-Sub) to Se-Short-Term.
079000     move     Sum-Tab-Long-Term     (WS-Sub) to Se-Long-Term.
079100     move Sum-Tab-Amt-EOY-Yminus1 (WS-Sub) to Se-Amt-EOY-Yminus1.
079200     move     Sum-Tab-Amt-Unknown   (WS-Sub) to Se-Amt-Unknown.
079300     move     Sum-Tab-Amt-Bought    (WS-Sub) to Se-Amt-Bought.
079400     move     Sum-Tab-Amt-Income    (WS-Sub) to Se-Amt-Income.
079500     move     Sum-Tab-Amt-Sold      (WS-Sub) to Se-Amt-Sold.
079600     move     Sum-Tab-Amt-Removed   (WS-Sub) to Se-Amt-Removed.
079700     move     Sum-Tab-Amt-EOY-Y     (WS-Sub) to Se-Amt-EOY-Y.
079800     move Sum-Tab-Cb-EOY-Yminus1 (WS-Sub) to Se-Cb-EOY-Yminus1.
079900     move     Sum-Tab-Cb-Sold       (WS-Sub) to Se-Cb-Sold.
080000     move     Sum-Tab-Cb-EOY-Y      (WS-Sub) to Se-Cb-EOY-Y.
080100     move     Sum-Tab-Proceeds      (WS-Sub) to Se-Proceeds.
080200     move     Sum-Tab-Net-Profit    (WS-Sub) to Se-Net-Profit.
080300     string Sum-Tab-Asset (WS-Sub) delimited by size "," delimited
080400     by size
080500              Se-Income delimited by size "," delimited by size
080600              Se-Short-Term delimited by size "," delimited by
080700              size
080800              Se-Long-Term delimited by size "," delimited by size
080900              Se-Amt-EOY-Yminus1 delimited by size "," delimited
081000              by size
081100              Se-Amt-Unknown delimited by size "," delimited by
081200              size
081300              Se-Amt-Bought delimited by size "," delimited by
081400              size
081500              Se-Amt-Income delimited by size "," delimited by
081600              size
081700              Se-Amt-Sold delimited by size "," delimited by size
081800              Se-Amt-Removed delimited by size "," delimited by
081900              size
082000              Se-Amt-EOY-Y delimited by size "," delimited by size
082100              Se-Cb-EOY-Yminus1 delimited by size "," delimited by
082200              size
082300              Se-Cb-Sold delimited by size "," delimited by size
082400              Se-Cb-EOY-Y delimited by size "," delimited by size
082500              Se-Proceeds delimited by size "," delimited by size
082600              Se-Net-Profit          delimited by size
082700         into CT-Summary-Line.
082800     write    CT-Summary-Line.
082900*>
083000 zz140-Exit.
083100     exit     section.
083200*>
083300 zz135-Write-Summary-Totals section.
083400*>*****************************
083500*>
083600*> Amount-* columns are left as spaces on the Totals row per the
083700*> log's own spaces-not-zero convention - this line answers "not
083800*> applicable to a Totals row", not "zero across every asset".
083900*>
084000     compute  Tot-Net-Profit = Tot-Proceeds - Tot-Cb-Sold.
084100     move     Tot-Income     to Se-Income.
084200     move     Tot-Short-Term to Se-Short-Term.
084300     move     Tot-Long-Term  to Se-Long-Term.
084400     move     Tot-Cb-EOY-Yminus1 to Se-Cb-EOY-Yminus1.
084500     move     Tot-Cb-Sold    to Se-Cb-Sold.
084600     move     Tot-Cb-EOY-Y   to Se-Cb-EOY-Y.
084700     move     Tot-Proceeds   to Se-Proceeds.
084800     move     Tot-Net-Profit to Se-Net-Profit.
084900     string "(Totals)" delimited by size "," delimited by size
085000              Se-Income delimited by size "," delimited by size
085100              Se-Short-Term delimited by size "," delimited by
085200              size
085300              Se-Long-Term delimited by size "," delimited by size
085400              WS-Blank-Amt delimited by size "," delimited by size
085500              WS-Blank-Amt delimited by size "," delimited by size
085600              WS-Blank-Amt delimited by size "," delimited by size
085700              WS-Blank-Amt delimited by size "," delimited by size
085800              WS-Blank-Amt delimited by size "," delimited by size
085900              WS-Blank-Amt delimited by size "," delimited by size
086000              WS-Blank-Amt delimited by size "," delimited by size
086100              Se-Cb-EOY-Yminus1 delimited by size "," delimited by
086200              size
086300              Se-Cb-Sold delimited by size "," delimited by size
086400              Se-Cb-EOY-Y delimited by size "," delimited by size
086500              Se-Proceeds delimited by size "," delimited by size
086600              Se-Net-Profit  delimited by size
086700         into CT-Summary-Line.
086800     write    CT-Summary-Line.
086900*>
087000 zz135-Exit.
087100     exit     section.
087200*>
087300 zz150-Build-Month-Header section.
087400*>*****************************
087500*>
087600*> Header text is "Asset,Category,<Year>,Jan <Year>,..,Dec
087700*> <Year>" - each month name is trimmed of CT-Month-Names' own
087800*> trailing pad via a DELIMITED BY SPACE STRING, then re-joined
087900*> with the year.
088000*>
088100     move     Cd-Tax-Year to WS-Year-Text.
088200     perform  zz151-Build-One-Month-Col thru zz151-Exit
088300              varying WS-Sub from 1 by 1 until WS-Sub > 12.
088400     string "Asset" delimited by size "," delimited by size
088500              "Category" delimited by size "," delimited by size
088600              WS-Year-Text delimited by size "," delimited by size
088700              Mh-Month-Col (1) delimited by size "," delimited by
088800              size
088900              Mh-Month-Col (2) delimited by size "," delimited by
089000              size
089100              Mh-Month-Col (3) delimited by size "," delimited by
089200              size
089300              Mh-Month-Col (4) delimited by size "," delimited by
089400              size
089500              Mh-Month-Col (5) delimited by size "," delimited by
089600              size
089700              Mh-Month-Col (6) delimited by size "," delimited by
089800              size
089900              Mh-Month-Col (7) delimited by size "," delimited by
090000              size
090100              Mh-Month-Col (8) delimited by size "," delimited by
090200              size
090300              Mh-Month-Col (9) delimited by size "," delimited by
090400              size
090500              Mh-Month-Col (10) delimited by size "," delimited by
090600              size
090700              Mh-Month-Col (11) delimited by size "," delimited by
090800              size
090900              Mh-Month-Col (12) delimited by size
091000         into CT-Monthly-Line.
091100     write    CT-Monthly-Line.
091200*>
091300 zz150-Exit.
091400     exit     section.
091500*>
091600 zz151-Build-One-Month-Col section.
091700*>*****************************
091800*>
091900     string   Ctm-Name (WS-Sub) delimited by space
092000              " "               delimited by size
092100              WS-Year-Text      delimited by size
092200         into Mh-Month-Col (WS-Sub).
092300*>
092400 zz151-Exit.
092500     exit     section.
092600*>
092700 zz160-Write-Profit-Row   section.
092800*>*****************************
092900*>
093000     move     Srt-Ord-Ix (Srt-I) to WS-Sub.
093100     move     Mon-Tab-Profit-Year (WS-Sub) to Se-Net-Profit.
093200     perform  zz170-Build-Profit-Cols thru zz170-Exit.
093300     string Mon-Tab-Asset (WS-Sub) delimited by size "," delimited
093400     by size
093500              "Net Profit" delimited by size "," delimited by size
093600              Se-Net-Profit delimited by size "," delimited by
093700              size
093800              Mp-Month-Col (1) delimited by size "," delimited by
093900              size
094000              Mp-Month-Col (2) delimited by size "," delimited by
094100              size
094200              Mp-Month-Col (3) delimited by size "," delimited by
094300              size
094400              Mp-Month-Col (4) delimited by size "," delimited by
094500              size
094600              Mp-Month-Col (5) delimited by size "," delimited by
094700              size
094800              Mp-Month-Col (6) delimited by size "," delimited by
094900              size
095000              Mp-Month-Col (7) delimited by size "," delimited by
095100              size
095200              Mp-Month-Col (8) delimited by size "," delimited by
095300              size
095400              Mp-Month-Col (9) delimited by size "," delimited by
095500              size
095600              Mp-Month-Col (10) delimited by size "," delimited by
095700              size
095800              Mp-Month-Col (11) delimited by size "," delimited by
095900              size
096000              Mp-Month-Col (12) delimited by size
096100         into CT-Monthly-Line.
096200     write    CT-Monthly-Line.
096300*>
096400 zz160-Exit.
096500     exit     section.
096600*>
096700 zz170-Build-Profit-Cols  section.
096800*>*****************************
096900*>
097000     perform  zz171-Format-One-Profit-Col thru zz171-Exit
097100              varying WS-Sub2 from 1 by 1 until WS-Sub2 > 12.
097200*>
097300 zz170-Exit.
097400     exit     section.
097500*>
097600 zz171-Format-One-Profit-Col section.
097700*>*****************************
097800*>
097900     move Mon-Tab-Profit-Amt (WS-Sub, WS-Sub2) to Mp-Month-Col
098000     (WS-Sub2).
098100*>
098200 zz171-Exit.
098300     exit     section.
098400*>
098500 zz165-Write-Basis-Row    section.
098600*>*****************************
098700*>
098800     move     Srt-Ord-Ix (Srt-I) to WS-Sub.
098900     move     Mon-Tab-Basis-Year (WS-Sub) to Se-Net-Profit.
099000     perform  zz175-Build-Basis-Cols thru zz175-Exit.
099100     string Mon-Tab-Asset (WS-Sub) delimited by size "," delimited
099200     by size
099300              "Net Basis" delimited by size "," delimited by size
099400              Se-Net-Profit delimited by size "," delimited by
099500              size
099600              Mp-Month-Col (1) delimited by size "," delimited by
099700              size
099800              Mp-Month-Col (2) delimited by size "," delimited by
099900              size
100000              Mp-Month-Col (3) delimited by size "," delimited by
100100              size
100200              Mp-Month-Col (4) delimited by size "," delimited by
100300              size
100400              Mp-Month-Col (5) delimited by size "," delimited by
100500              size
100600              Mp-Month-Col (6) delimited by size "," delimited by
100700              size
100800              Mp-Month-Col (7) delimited by size "," delimited by
100900              size
101000              Mp-Month-Col (8) delimited by size "," delimited by
101100              size
101200              Mp-Month-Col (9) delimited by size "," delimited by
101300              size
101400              Mp-Month-Col (10) delimited by size "," delimited by
101500              size
101600              Mp-Month-Col (11) delimited by size "," delimited by
101700              size
101800              Mp-Month-Col (12) delimited by size
101900         into CT-Monthly-Line.
102000     write    CT-Monthly-Line.
102100*>
102200 zz165-Exit.
102300     exit     section.
102400*>
102500 zz175-Build-Basis-Cols   section.
102600*>*****************************
102700*>
102800     perform  zz176-Format-One-Basis-Col thru zz176-Exit
102900              varying WS-Sub2 from 1 by 1 until WS-Sub2 > 12.
103000*>
103100 zz175-Exit.
103200     exit     section.
103300*>
103400 zz176-Format-One-Basis-Col section.
103500*>*****************************
103600*>
103700     move Mon-Tab-Basis-Amt (WS-Sub, WS-Sub2) to Mp-Month-Col
103800     (WS-Sub2).
103900*>
104000 zz176-Exit.
104100     exit     section.
104200*>
