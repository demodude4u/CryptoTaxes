000100*> FD For CT-Param-File - line-sequential, one line per run,
000200*> read once by ct000 at Start-Of-Year.
000300 fd  CT-Param-File.
000400 01  CT-Param-Line            pic x(80).
