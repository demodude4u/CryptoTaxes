000100*>*******************************************
000200*>                                          *
000300*>  CT Open-Lot Table - Working Set Of Every *
000400*>   Un-Disposed Buy/Carryover/Income Lot    *
000500*>*******************************************
000600*>
000700*> The old payroll tree kept LWT, SWT & State tax as three near
000800*> identical occurs-by-agency / occurs-by-bracket tables and
000900*> said so right there in the header comment - "should really
001000*> be just the one table".  Taking our own advice for once:
001100*> this is that one table, occurs-by-asset then occurs-by-lot,
001200*> doing the job all three of those used to shadow.
001300*>
001400*> 16/11/25 vbc - Created from the LWT/SWT/Stax shape.
001500*> 24/11/25 vbc - Added Lot-Buy-Day-Num (comp) - holding period
001600*>                test was re-converting the date on every
001700*>                lot-scan, cheaper to keep the binary day
001800*>                number once at accrual time.
001900*> 01/12/25 vbc - Lot-Open-Flag added so a disposed-down-to-zero
002000*>                lot can be skipped by pick-lot without a
002100*>                table compress.
002200*> 09/12/25 vbc - Added filler to the slot & entry groups - every
002300*>                other 01 in the suite pads out, this one had
002400*>                been missed.
002500*>
002600 01  CT-Open-Lot-Table.
002700     03  Lot-Asset-Cnt            pic 999       comp value zero.
002800     03  Lot-Asset-Slot           occurs 60 times
002900                                  indexed by Lot-Asset-Ix.
003000         05  Lot-Slot-Asset       pic x(10).
003100         05  Lot-Slot-Cnt         pic 9(4)      comp value zero.
003200         05  filler               pic x(4).
003300         05  Lot-Entry            occurs 400 times
003400                                  indexed by Lot-Ix.
003500             07  Lot-Buy-Id       pic x(80).
003600             07  Lot-Buy-Date     pic x(19).
003700*> M/d/yyyy H:mm:ss
003800             07  Lot-Buy-Day-Num  pic 9(7)      comp.
003900             07  Lot-Accrual-Type pic x(9).
004000             07  Lot-Amount       pic s9(13)v9(18).
004100             07  Lot-Cost-Basis   pic s9(13)v99.
004200             07  Lot-Account      pic x(30).
004300             07  Lot-Txid         pic x(66).
004400             07  Lot-Open-Flag    pic x         value "Y".
004500             07  filler           pic x(9).
004600*>
