000100*>*******************************************************
000200*>                                                       *
000300*>   Common Environment Division Entries - All Programs  *
000400*>                                                       *
000500*>*******************************************************
000600*>
000700*> 30/10/25 vbc - Created, split into one copybook so every CT pgm
000800*>                picks up the same special-names & switches
000900*>                instead of every pgm repeating them.
001000*> 12/11/25 vbc - Added UPSI-1 for the reward-as-income switch
001100*>                so it can be flipped from the run JCL/script
001200*>                without a re-link.
001300*>
001400 configuration            section.
001500*>------------------------------
001600 source-computer.         ibm-pc.
001700 object-computer.         ibm-pc.
001800 special-names.
001900     C01                  is  Top-Of-Form
002000     class Numeric-Ext    is  "0" thru "9"
002100     class Alpha-Ext      is  "A" thru "Z" "a" thru "z"
002200     UPSI-0 is CT-Sw-Verbose on status is CT-Verbose
002300     UPSI-1 is CT-Sw-Reward-Income on status is CT-Reward-On.
002400*>
