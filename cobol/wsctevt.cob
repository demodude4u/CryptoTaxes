000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For CT Tax Event       *
000400*>       (Parsed From Input CSV Line)        *
000500*>*******************************************
000600*>  Line size variable, 7 fixed columns + N extra pass-through.
000700*>
000800*> Same habit we use elsewhere - a big flat 01 with a trailing
000900*> occurs group for the bits that vary in count, here the extra
001000*> CSV columns that ride along keyed by header name.
001100*>
001200*> 17/11/25 vbc - Created.
001300*> 25/11/25 vbc - Evt-Day-Num & Evt-Line-No added for the
001400*>                Normalize/Sort steps - was recomputing the
001500*>                day number every compare, now done once
001600*>                on load.
001700*> 03/12/25 vbc - Evt-Id built up as a single field, was
001800*>                passing Account/Asset/Date/Event/Txid around
001900*>                separately for the synthesized disposal link.
002000*>
002100 01  CT-Tax-Event-Record.
002200     03  Evt-Date                 pic x(19).
002300*> M/d/yyyy H:mm:ss
002400     03  Evt-Account              pic x(30).
002500     03  Evt-Event                pic x(9).
002600*> BUY/SELL/DEPOSIT/...
002700     03  Evt-Asset                pic x(10).
002800     03  Evt-Amount               pic s9(13)v9(18).
002900     03  Evt-Value                pic s9(13)v99.
003000     03  Evt-Txid                 pic x(66).
003100     03  Evt-Extra-Cnt            pic 99        comp value zero.
003200     03  Evt-Extra-Grp            occurs 10 times.
003300         05  Evt-Extra-Key        pic x(20).
003400         05  Evt-Extra-Value      pic x(30).
003500     03  Evt-Line-No              pic 9(7)      comp.
003600     03  Evt-Day-Num              pic 9(7)      comp.
003700     03  Evt-Type-Priority        pic 9         comp.
003800     03  Evt-Id                   pic x(160).
003900     03  filler                   pic x(9).
004000*>
